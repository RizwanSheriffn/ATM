000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK8.
000300 AUTHOR. J R CALVO.
000400 INSTALLATION. UNIZARBANK S.A. - CPD ZARAGOZA.
000500 DATE-WRITTEN. 02/14/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*BANK8 - CAMBIO DE CLAVE PERSONAL (SUBPROGRAMA DEL PASE
001000*NOCTURNO). ES INVOCADO POR BANK1 PARA TR-TIPO = "PC".
001100*COMPRUEBA LA CLAVE ACTUAL CONTRA LA CUENTA QUE LE PASA
001200*BANK1 Y EL FORMATO DE LA CLAVE NUEVA; SI AMBAS SON
001300*CORRECTAS, GRABA LA CLAVE NUEVA EN LA COPIA DE LA CUENTA.
001400*DEVUELVE EL TEXTO PARA EL DIARIO DE CLAVES Y LA
001500*DISPOSICION PARA EL LISTADO DE PASE. UN CAMBIO DE CLAVE
001600*FALLIDO NO CUENTA COMO INTENTO DE AUTENTICACION: NO TOCA
001700*CM-INTENTOS-FALLIDOS (ESO ES COSA DE BANK1 EN "AU").
001800*----------------------------------------------------------------
001900*HISTORIAL DE CAMBIOS
002000*FECHA       AUTOR  PETICION  DESCRIPCION
002100*----------  -----  --------  -------------------------------
002200*1989-02-14  JRC    -------   CREACION INICIAL: CAMBIO DE
002300*                             CLAVE CONTRA tarjetas.ubd, CON
002400*                             DOBLE TECLEO DE LA CLAVE NUEVA.
002500*1994-11-22  JRC    BR-208    CLAVE A 4 DIGITOS (ANTES 3);
002600*                             SE EXIGE FORMATO NUMERICO.
002700*1996-09-30  AMG    BR-199    SE ELIMINA LA PANTALLA Y EL
002800*                             DOBLE TECLEO; BANK1 YA NO ES
002900*                             INTERACTIVO Y PASA LA CLAVE
003000*                             NUEVA YA VALIDADA EN TECLEO.
003100*1998-09-09  PGN    Y2K-03    REVISION PASE AL ANO 2000: ESTE
003200*                             PROGRAMA NO MANEJA FECHAS, SIN
003300*                             CAMBIOS.
003400*1999-02-18  PGN    BR-233    EL FALLO DE CLAVE ACTUAL YA NO
003500*                             DESCUENTA INTENTOS (CRITERIO
003600*                             UNIFICADO CON AUTENTICACION).
003700*2001-10-05  DHS    BR-251    SE ANADE EL CONTADOR DE LLAMADAS
003800*                             A 77 (NORMA DE LA CASA PARA
003900*                             CAMPOS DE SOLO TRAZA).
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS WS-UPSI-DEPURACION-ON
004600         OFF STATUS IS WS-UPSI-DEPURACION-OFF.
004700*    UPSI-0 SE ENCIENDE DESDE JCL EN LOS PASES DE PRUEBA.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 77  WS-CONTADOR-LLAMADAS      PIC 9(04) COMP VALUE ZERO.
005200*    CUENTA LOS CAMBIOS DE CLAVE ATENDIDOS EN EL PASE; SOLO
005300*    PARA TRAZA.
005400
005500 LINKAGE SECTION.
005600*CUENTA DEL USUARIO TAL Y COMO ESTA EN LA TABLA MAESTRA DE
005700*BANK1; CM-CLAVE SE ACTUALIZA AQUI POR REFERENCIA SI EL
005800*CAMBIO ES CORRECTO.
005900 COPY CUENTAM REPLACING ==CM-REGISTRO== BY ==LK-CUENTA==.
006000
006100*SOLICITUD DE CAMBIO DE CLAVE TAL Y COMO LLEGO EN EL
006200*FICHERO DE MOVIMIENTOS DEL DIA; SOLO SE LEE, NO SE
006300*MODIFICA.
006400 COPY TRANSOL REPLACING ==TR-REGISTRO== BY ==LK-TRANSACCION==.
006500
006600 01  LK-CONCEPTO-CLAVES       PIC X(40).
006700*    TEXTO PARA EL DIARIO DE CLAVES (DIARIOP); LO ESCRIBE
006800*    BANK1, IGUAL QUE EL DE AUTENTICACION.
006900 01  LK-DISPOSICION           PIC X(40).
007000 01  LK-ACEPTADA              PIC X(01).
007100     88  LK-ES-ACEPTADA        VALUE "S".
007200     88  LK-ES-RECHAZADA       VALUE "N".
007300
007400 PROCEDURE DIVISION USING LK-CUENTA, LK-TRANSACCION,
007500         LK-CONCEPTO-CLAVES, LK-DISPOSICION, LK-ACEPTADA.
007600
007700*****************************************************************
007800*0000-PRINCIPAL
007900*****************************************************************
008000 0000-PRINCIPAL.
008100     ADD 1 TO WS-CONTADOR-LLAMADAS.
008200     PERFORM 1000-CAMBIAR-CLAVE THRU 1000-EXIT.
008300     EXIT PROGRAM.
008400
008500*****************************************************************
008600*1000-CAMBIAR-CLAVE
008700*PARRAFO DE MANDO: COMPRUEBA LA CLAVE ACTUAL (P1), LUEGO EL
008800*FORMATO DE LA CLAVE NUEVA (P2) Y, SI AMBAS SON CORRECTAS,
008900*APLICA EL CAMBIO (P3).
009000*****************************************************************
009100 1000-CAMBIAR-CLAVE.
009200     MOVE "N" TO LK-ACEPTADA.
009300     MOVE SPACES TO LK-DISPOSICION.
009400     MOVE SPACES TO LK-CONCEPTO-CLAVES.
009500     PERFORM 1100-VALIDAR-CLAVE-ACTUAL THRU 1100-EXIT.
009600     IF LK-ES-ACEPTADA
009700         PERFORM 1150-VALIDAR-CLAVE-NUEVA THRU 1150-EXIT.
009800     IF LK-ES-ACEPTADA
009900         PERFORM 1200-APLICAR-CAMBIO THRU 1200-EXIT.
010000 1000-EXIT.
010100     EXIT.
010200
010300*****************************************************************
010400*1100-VALIDAR-CLAVE-ACTUAL
010500*P1: LA CLAVE PRESENTADA DEBE COINCIDIR CON LA ALMACENADA.
010600*****************************************************************
010700 1100-VALIDAR-CLAVE-ACTUAL.
010800     IF TR-PIN NOT = CM-CLAVE
010900         MOVE "FAILED PIN CHANGE - INCORRECT CURRENT PIN"
011000             TO LK-CONCEPTO-CLAVES
011100         MOVE "INCORRECT CURRENT PIN" TO LK-DISPOSICION
011200         GO TO 1100-EXIT.
011300     MOVE "S" TO LK-ACEPTADA.
011400 1100-EXIT.
011500     EXIT.
011600
011700*****************************************************************
011800*1150-VALIDAR-CLAVE-NUEVA
011900*P2: LA CLAVE NUEVA HA DE SER EXACTAMENTE 4 CIFRAS
012000*NUMERICAS.
012100*****************************************************************
012200 1150-VALIDAR-CLAVE-NUEVA.
012300     MOVE "N" TO LK-ACEPTADA.
012400     IF TR-CLAVE-NUEVA NOT NUMERIC
012500         MOVE "FAILED PIN CHANGE - INVALID FORMAT"
012600             TO LK-CONCEPTO-CLAVES
012700         MOVE "INVALID NEW PIN FORMAT" TO LK-DISPOSICION
012800         GO TO 1150-EXIT.
012900     MOVE "S" TO LK-ACEPTADA.
013000 1150-EXIT.
013100     EXIT.
013200
013300*****************************************************************
013400*1200-APLICAR-CAMBIO
013500*P3: GRABA LA CLAVE NUEVA EN LA COPIA DE LA CUENTA Y
013600*COMPONE EL TEXTO DE EXITO.
013700*****************************************************************
013800 1200-APLICAR-CAMBIO.
013900     MOVE TR-CLAVE-NUEVA TO CM-CLAVE.
014000     MOVE "SUCCESSFUL PIN CHANGE" TO LK-CONCEPTO-CLAVES.
014100     MOVE "ACCEPTED" TO LK-DISPOSICION.
014200 1200-EXIT.
014300     EXIT.
