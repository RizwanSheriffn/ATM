000100*****************************************************************
000200*TRANSOL.CPY
000300*REGISTRO DE SOLICITUD DE OPERACION DE CAJERO
000400*UNIZARBANK S.A. - DEPARTAMENTO DE PROCESO DE DATOS
000500*ENTRADA DEL PASE NOCTURNO (BANK1): UNA SOLICITUD POR LINEA,
000600*EN EL ORDEN DE LLEGADA AL CAJERO. TR-TIPO DETERMINA QUE
000700*CAMPOS SE RELLENAN; LOS DEMAS VIENEN A ESPACIOS/CEROS.
000800*----------------------------------------------------------------
000900*CODIGOS TR-TIPO VIGENTES A FECHA DE ESTE COPY:
001000*  AU AUTENTICAR    PC CAMBIO CLAVE   DC INGRESO EFECTIVO
001100*  DK INGRESO CHEQUE  CD INGRESO SIN TARJETA
001200*  W1/W2/W3 REINTEGRO RAPIDO   WC REINTEGRO LIBRE
001300*  CW REINTEGRO SIN TARJETA
001400*  TA TRANSF. ENTRE CUENTAS PROPIAS   TU TRANSF. A OTRO USUARIO
001500*  BI CONSULTA SALDO  MS MINIEXTRACTO  TH HISTORICO
001600*  PA EXTRACTO DE CLAVES
001700*----------------------------------------------------------------
001800*HISTORIAL DE CAMBIOS
001900*FECHA       AUTOR  PETICION  DESCRIPCION
002000*----------  -----  --------  -------------------------------
002100*1987-05-20  JRC    -------   CREACION INICIAL (SOLO AU/DC/W1).
002200*1990-02-08  MSL    BR-077    SE ANADEN TR-DEST-ID/TR-DEST-ACC
002300*                             PARA TRANSFERENCIAS (TA/TU).
002400*1994-11-22  JRC    BR-208    TR-PIN/TR-NEW-PIN A 4 DIGITOS.
002500*1996-06-03  AMG    BR-190    SE ANADE TR-CODE PARA OPERACIONES
002600*                             SIN TARJETA (CD/CW).
002700*1998-09-09  PGN    Y2K-03    REVISION PASE AL ANO 2000: ESTE
002800*                             COPY NO LLEVA FECHAS, SIN CAMBIOS.
002900*2000-11-14  RFM    BR-241    SE DOCUMENTA TR-CODIGO-R PARA LAS
003000*                             OPERACIONES SIN TARJETA; SIN
003100*                             CAMBIOS DE LAYOUT.
003200*****************************************************************
003300
003400 01  TR-REGISTRO.
003500     05  TR-USER-ID                PIC X(07).
003600     05  TR-TIPO                   PIC X(02).
003700*    CODIGO DE PETICION - VER TABLA EN LA CABECERA.
003800         88  TR-ES-AUTENTICACION   VALUE "AU".
003900         88  TR-ES-CAMBIO-CLAVE    VALUE "PC".
004000         88  TR-ES-INGRESO         VALUE "DC" "DK" "CD".
004100         88  TR-ES-REINTEGRO       VALUE "W1" "W2" "W3" "WC" "CW".
004200         88  TR-ES-TRANSFERENCIA   VALUE "TA" "TU".
004300         88  TR-ES-CONSULTA        VALUE "BI" "MS" "TH" "PA".
004400     05  TR-CUENTA                 PIC X(08).
004500*    "SAVINGS " O "CHECKING" - CUENTA ORIGEN.
004600     05  TR-IMPORTE                PIC S9(7)V99.
004700     05  TR-DEST-USER-ID           PIC X(07).
004800     05  TR-DEST-CUENTA            PIC X(08).
004900     05  TR-PIN                    PIC X(04).
005000     05  TR-PIN-R REDEFINES TR-PIN PIC 9(04).
005100     05  TR-CLAVE-NUEVA            PIC X(04).
005200     05  TR-CLAVE-NUEVA-R REDEFINES TR-CLAVE-NUEVA PIC 9(04).
005300     05  TR-CODIGO                 PIC X(06).
005400*    CODIGO DE 6 CIFRAS - OPERACIONES SIN TARJETA (CD/CW).
005500     05  TR-CODIGO-R REDEFINES TR-CODIGO PIC 9(06).
005600     05  FILLER                    PIC X(07).
