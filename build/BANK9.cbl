000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK9.
000300 AUTHOR. J R CALVO.
000400 INSTALLATION. UNIZARBANK S.A. - CPD ZARAGOZA.
000500 DATE-WRITTEN. 02/20/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*BANK9 - EXTRACTO DE ACTIVIDAD DE CLAVES (SUBPROGRAMA DEL
001000*PASE NOCTURNO). ES INVOCADO POR BANK1 PARA TR-TIPO = "PA".
001100*RECORRE LA TABLA EN MEMORIA DEL DIARIO DE CLAVES (QUE
001200*BANK1 VA RELLENANDO A MEDIDA QUE PROCESA "AU"/"PC" DE
001300*TODOS LOS USUARIOS DEL PASE) Y DEVUELVE LAS LINEAS DEL
001400*USUARIO SOLICITADO, EN EL MISMO ORDEN CRONOLOGICO EN QUE
001500*SE GRABARON. NO ABRE NINGUN FICHERO PROPIO: EL DIARIO DE
001600*CLAVES LO ESCRIBE BANK1 AL FINAL DEL PASE.
001700*----------------------------------------------------------------
001800*HISTORIAL DE CAMBIOS
001900*FECHA       AUTOR  PETICION  DESCRIPCION
002000*----------  -----  --------  -------------------------------
002100*1989-02-20  JRC    -------   CREACION INICIAL: CONSULTA DE
002200*                             TRANSFERENCIAS PROGRAMADAS Y
002300*                             ANTERIORES CONTRA transferencias.ubd
002400*                             Y movimientos.ubd, CON PAGINACION
002500*                             EN PANTALLA (AV./RE. PAG).
002600*1996-09-30  AMG    BR-199    SE ELIMINA LA PANTALLA PAGINADA;
002700*                             BANK1 YA NO ES INTERACTIVO.
002800*1999-02-18  PGN    BR-233    REENFOQUE COMPLETO: EL PROGRAMA
002900*                             YA NO CONSULTA TRANSFERENCIAS, SE
003000*                             DEDICA EN EXCLUSIVA AL EXTRACTO
003100*                             DE ACTIVIDAD DE CLAVES (AU/PC) DEL
003200*                             USUARIO, LISTADO DIRECTO SIN
003300*                             PAGINAR.
003400*2003-07-02  RFM    BR-261    WS-CONTADOR-LLAMADAS PASA A 77,
003500*                             COMO LOS DEMAS CONTADORES DE
003600*                             TRAZA DEL PASE.
003700*****************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON STATUS IS WS-UPSI-DEPURACION-ON
004300         OFF STATUS IS WS-UPSI-DEPURACION-OFF.
004400*    UPSI-0 SE ENCIENDE DESDE JCL EN LOS PASES DE PRUEBA.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 77  WS-CONTADOR-LLAMADAS      PIC 9(04) COMP VALUE ZERO.
004900*    CUENTA LOS EXTRACTOS ATENDIDOS EN EL PASE; SOLO PARA
005000*    TRAZA.
005100 01  WS-LINEA-CONSTRUIDA       PIC X(80).
005200 01  WS-LINEA-CONSTRUIDA-R REDEFINES WS-LINEA-CONSTRUIDA.
005300     05  WS-LC-SELLO              PIC X(19).
005400     05  FILLER                   PIC X(01).
005500     05  WS-LC-CONCEPTO           PIC X(40).
005600     05  FILLER                   PIC X(20).
005700
005800 LINKAGE SECTION.
005900*USUARIO CUYO EXTRACTO DE CLAVES SE SOLICITA (TR-USER-ID
006000*DE LA PETICION "PA" QUE LLEGO A BANK1).
006100 01  LK-USUARIO-CONSULTA      PIC X(07).
006200 01  LK-USUARIO-CONSULTA-R REDEFINES LK-USUARIO-CONSULTA.
006300     05  LK-UC-PREFIJO            PIC X(04).
006400     05  LK-UC-SECUENCIA          PIC 9(03).
006500
006600*TABLA EN MEMORIA DEL DIARIO DE CLAVES DE TODO EL PASE,
006700*PROPIEDAD DE BANK1, EN ORDEN CRONOLOGICO DE GRABACION.
006800 01  LK-TABLA-CLAVES.
006900     05  LK-TABLA-CLAVES-FILA OCCURS 50 TIMES
007000         INDEXED BY LK-IX-CLAVE.
007100         10  LK-TC-USUARIO        PIC X(07).
007200         10  LK-TC-SELLO          PIC X(19).
007300         10  LK-TC-SELLO-R REDEFINES LK-TC-SELLO.
007400             15  LK-TC-FECHA          PIC X(10).
007500             15  FILLER               PIC X(01).
007600             15  LK-TC-HORA           PIC X(08).
007700         10  LK-TC-CONCEPTO       PIC X(40).
007800 01  LK-NUM-CLAVES            PIC 9(04) COMP.
007900*    NUMERO DE FILAS OCUPADAS EN LK-TABLA-CLAVES A FECHA DE
008000*    ESTA PETICION.
008100
008200*LINEAS DE SALIDA PARA EL LISTADO DE PASE, UNA POR CADA
008300*ENTRADA DEL USUARIO SOLICITADO (O UNA UNICA LINEA "SIN
008400*ACTIVIDAD" SI NO TIENE NINGUNA).
008500 01  LK-TABLA-SALIDA.
008600     05  LK-TS-FILA OCCURS 50 TIMES INDEXED BY LK-IX-SALIDA.
008700         10  LK-TS-LINEA          PIC X(80).
008800 01  LK-NUM-SALIDA            PIC 9(04) COMP.
008900
009000 PROCEDURE DIVISION USING LK-USUARIO-CONSULTA, LK-TABLA-CLAVES,
009100         LK-NUM-CLAVES, LK-TABLA-SALIDA, LK-NUM-SALIDA.
009200
009300*****************************************************************
009400*0000-PRINCIPAL
009500*****************************************************************
009600 0000-PRINCIPAL.
009700     ADD 1 TO WS-CONTADOR-LLAMADAS.
009800     PERFORM 1000-EXTRACTO-CLAVES THRU 1000-EXIT.
009900     EXIT PROGRAM.
010000
010100*****************************************************************
010200*1000-EXTRACTO-CLAVES
010300*PARRAFO DE MANDO: RECORRE LA TABLA DE CLAVES BUSCANDO LAS
010400*FILAS DEL USUARIO SOLICITADO; SI NO ENCUENTRA NINGUNA,
010500*DEVUELVE LA LINEA DE "SIN ACTIVIDAD".
010600*****************************************************************
010700 1000-EXTRACTO-CLAVES.
010800     MOVE ZERO TO LK-NUM-SALIDA.
010900     IF LK-NUM-CLAVES > 0
011000         PERFORM 1100-BUSCAR-CLAVE THRU 1100-EXIT
011100             VARYING LK-IX-CLAVE FROM 1 BY 1
011200             UNTIL LK-IX-CLAVE > LK-NUM-CLAVES.
011300     IF LK-NUM-SALIDA = 0
011400         PERFORM 1200-SIN-ACTIVIDAD THRU 1200-EXIT.
011500 1000-EXIT.
011600     EXIT.
011700
011800*****************************************************************
011900*1100-BUSCAR-CLAVE
012000*****************************************************************
012100 1100-BUSCAR-CLAVE.
012200     IF LK-TC-USUARIO (LK-IX-CLAVE) = LK-USUARIO-CONSULTA
012300         ADD 1 TO LK-NUM-SALIDA
012400         PERFORM 1110-FORMATEAR-LINEA THRU 1110-EXIT.
012500 1100-EXIT.
012600     EXIT.
012700
012800*****************************************************************
012900*1110-FORMATEAR-LINEA
013000*COMPONE "<SELLO> <CONCEPTO>" Y LA DEPOSITA EN LA SIGUIENTE
013100*FILA LIBRE DE LK-TABLA-SALIDA.
013200*****************************************************************
013300 1110-FORMATEAR-LINEA.
013400     MOVE SPACES TO WS-LINEA-CONSTRUIDA.
013500     MOVE LK-TC-SELLO (LK-IX-CLAVE) TO WS-LC-SELLO.
013600     MOVE LK-TC-CONCEPTO (LK-IX-CLAVE) TO WS-LC-CONCEPTO.
013700     MOVE WS-LINEA-CONSTRUIDA TO LK-TS-LINEA (LK-NUM-SALIDA).
013800 1110-EXIT.
013900     EXIT.
014000
014100*****************************************************************
014200*1200-SIN-ACTIVIDAD
014300*****************************************************************
014400 1200-SIN-ACTIVIDAD.
014500     MOVE 1 TO LK-NUM-SALIDA.
014600     MOVE "NO PIN ACTIVITIES TO SHOW" TO LK-TS-LINEA (1).
014700 1200-EXIT.
014800     EXIT.
