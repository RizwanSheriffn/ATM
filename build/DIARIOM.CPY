000100*****************************************************************
000200*DIARIOM.CPY
000300*REGISTRO DE DIARIO DE MOVIMIENTOS (LIBRO DE OPERACIONES)
000400*UNIZARBANK S.A. - DEPARTAMENTO DE PROCESO DE DATOS
000500*SALIDA DEL PASE NOCTURNO (BANK1) Y DE LOS PROGRAMAS DE
000600*CONSULTA (BANK3). UN REGISTRO POR CADA INGRESO, REINTEGRO
000700*O TRANSFERENCIA ACEPTADA; SE ESCRIBE EN EL MISMO ORDEN EN
000800*QUE SE PROCESA, NUNCA SE REORDENA.
000900*----------------------------------------------------------------
001000*HISTORIAL DE CAMBIOS
001100*FECHA       AUTOR  PETICION  DESCRIPCION
001200*----------  -----  --------  -------------------------------
001300*1988-01-11  JRC    -------   CREACION INICIAL.
001400*1993-04-05  MSL    BR-151    DM-CONCEPTO PASA DE 24 A 40
001500*                             CARACTERES (DESCRIPCIONES DE
001600*                             TRANSFERENCIA NO CABIAN).
001700*1998-09-09  PGN    Y2K-03    DM-FECHA-HORA PASA A 4 DIGITOS DE
001800*                             ANO (ANTES 2); VER DM-FECHA-HORA-R.
001900*2002-04-11  DHS    BR-255    SE DOCUMENTA EL USO DE
002000*                             DM-FECHA-HORA-R POR BANK3 PARA EL
002100*                             MINIEXTRACTO; SIN CAMBIOS DE
002200*                             LAYOUT.
002300*****************************************************************
002400
002500 01  DM-REGISTRO.
002600     05  DM-USER-ID                PIC X(07).
002700     05  DM-FECHA-HORA             PIC X(19).
002800*    FORMATO AAAA-MM-DD HH:MM:SS.
002900     05  DM-FECHA-HORA-R REDEFINES DM-FECHA-HORA.
003000         10  DM-FH-ANO              PIC 9(04).
003100         10  FILLER                 PIC X(01).
003200         10  DM-FH-MES              PIC 9(02).
003300         10  FILLER                 PIC X(01).
003400         10  DM-FH-DIA              PIC 9(02).
003500         10  FILLER                 PIC X(01).
003600         10  DM-FH-HORA             PIC 9(02).
003700         10  FILLER                 PIC X(01).
003800         10  DM-FH-MINUTO           PIC 9(02).
003900         10  FILLER                 PIC X(01).
004000         10  DM-FH-SEGUNDO          PIC 9(02).
004100     05  DM-CONCEPTO               PIC X(40).
004200*    EJ. "CASH DEPOSIT TO SAVINGS", "TRANSFER FROM ... TO ...".
004300     05  DM-IMPORTE                PIC S9(7)V99.
004400     05  FILLER                    PIC X(01).
