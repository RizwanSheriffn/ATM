000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK1.
000300 AUTHOR. J R CALVO.
000400 INSTALLATION. UNIZARBANK S.A. - CPD ZARAGOZA.
000500 DATE-WRITTEN. 01/10/1987.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*BANK1 - PASE NOCTURNO DE MOVIMIENTOS DE CAJERO. PROGRAMA
001000*PRINCIPAL DEL PASE: CARGA LA LIBRETA MAESTRA DE CLIENTES EN
001100*MEMORIA, LEE EL FICHERO DE SOLICITUDES DEL DIA EN ORDEN DE
001200*LLEGADA Y, PARA CADA UNA, LOCALIZA AL TITULAR, COMPRUEBA EL
001300*BLOQUEO POR INTENTOS FALLIDOS Y DESPACHA AL SUBPROGRAMA QUE
001400*CORRESPONDA (BANK2 CONSULTA DE SALDO, BANK3 EXTRACTO DE
001500*MOVIMIENTOS, BANK4 REINTEGROS, BANK5 INGRESOS, BANK6
001600*TRANSFERENCIAS, BANK8 CAMBIO DE CLAVE, BANK9 EXTRACTO DE
001700*CLAVES). LA AUTENTICACION (AU) SE RESUELVE AQUI MISMO, SIN
001800*SUBPROGRAMA, IGUAL QUE SIEMPRE SE HIZO EN ESTE PROGRAMA.
001900*AL FINAL DEL PASE REGRABA LA LIBRETA MAESTRA, CIERRA LOS
002000*DOS DIARIOS Y EMITE EL LISTADO DE PASE CON EL DETALLE, EL
002100*RESUMEN POR TITULAR Y LOS TOTALES GENERALES.
002200*----------------------------------------------------------------
002300*HISTORIAL DE CAMBIOS
002400*FECHA       AUTOR  PETICION  DESCRIPCION
002500*----------  -----  --------  -------------------------------
002600*1987-01-10  JRC    -------   CREACION INICIAL: MENU EN
002700*                             PANTALLA CONTRA tarjetas.ubd/
002800*                             movimientos.ubd, SOLO AUTENTICAR,
002900*                             INGRESAR Y RETIRAR.
003000*1990-02-08  MSL    BR-077    SE ANADE LA OPCION DE ORDENAR
003100*                             TRANSFERENCIA (BANK6).
003200*1991-07-02  MSL    BR-114    CADA TITULAR PASA A TENER DOS
003300*                             CUENTAS (AHORRO Y CORRIENTE).
003400*1994-11-22  JRC    BR-208    CLAVES A 4 DIGITOS; CAMBIO DE
003500*                             CLAVE PASA A BANK8.
003600*1996-06-03  AMG    BR-190    SE ANADEN LAS OPERACIONES SIN
003700*                             TARJETA (CD/CW) Y EL CONTADOR DE
003800*                             CONFIRMACION COMPARTIDO.
003900*1996-09-30  AMG    BR-199    REENFOQUE MAYOR: EL PROGRAMA DEJA
004000*                             DE SER INTERACTIVO. PASA A SER UN
004100*                             PASE POR LOTES QUE LEE LAS
004200*                             SOLICITUDES DE movimientos.ubd Y
004300*                             EMITE EL LISTADO DE PASE. SE
004400*                             RETIRA LA PANTALLA Y EL SCREEN
004500*                             SECTION.
004600*1998-09-09  PGN    Y2K-03    REVISION PASE AL ANO 2000: SELLO
004700*                             DE TIEMPO A 4 DIGITOS DE ANO EN
004800*                             AMBOS DIARIOS (VER DIARIOM.CPY/
004900*                             DIARIOP.CPY).
005000*1999-02-18  PGN    BR-233    TOPE DE INTENTOS FALLIDOS BAJA DE
005100*                             5 A 3. SE ANADE EL RESUMEN POR
005200*                             TITULAR Y LOS TOTALES GENERALES
005300*                             AL FINAL DEL LISTADO DE PASE.
005400*1999-06-04  PGN    BR-241    EL DIARIO DE CLAVES PASA A LLEVAR
005500*                             HORA:MINUTO:SEGUNDO (VER
005600*                             DIARIOP.CPY).
005700*2000-11-14  RFM    BR-241    LOS CONTADORES, INTERRUPTORES Y
005800*                             DEMAS CAMPOS SUELTOS DE TRABAJO
005900*                             PASAN A 77 (NORMA DE LA CASA,
006000*                             YA APLICADA EN LOS SUBPROGRAMAS).
006100*****************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     UPSI-0 ON STATUS IS WS-UPSI-DEPURACION-ON
006700         OFF STATUS IS WS-UPSI-DEPURACION-OFF.
006800*    UPSI-0 SE ENCIENDE DESDE JCL EN LOS PASES DE PRUEBA PARA
006900*    ACTIVAR TRAZAS ADICIONALES.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*LIBRETA MAESTRA DE CLIENTES, ENTRADA DEL PASE.
007400     SELECT CTAS-ENTRADA ASSIGN TO CTASENT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-FS-CTASENT.
007700*SOLICITUDES DE OPERACION DEL DIA, EN ORDEN DE LLEGADA.
007800     SELECT MOVS-ENTRADA ASSIGN TO MOVSENT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-FS-MOVSENT.
008100*LIBRETA MAESTRA REGRABADA AL FINAL DEL PASE.
008200     SELECT CTAS-SALIDA ASSIGN TO CTASSAL
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-FS-CTASSAL.
008500*DIARIO DE MOVIMIENTOS (INGRESOS/REINTEGROS/TRANSFERENCIAS).
008600     SELECT DIARIO-MOVS ASSIGN TO DIARMOV
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-FS-DIARMOV.
008900*DIARIO DE CLAVES (AUTENTICACIONES Y CAMBIOS DE CLAVE).
009000     SELECT DIARIO-CLAVES ASSIGN TO DIARCLV
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-FS-DIARCLV.
009300*LISTADO DE PASE (DETALLE, RESUMEN Y TOTALES).
009400     SELECT LISTADO-PASE ASSIGN TO LISTADO
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-FS-LISTADO.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  CTAS-ENTRADA
010100         LABEL RECORDS ARE STANDARD.
010200 COPY CUENTAM REPLACING ==CM-REGISTRO== BY ==FD-CTA-IN==.
010300
010400 FD  MOVS-ENTRADA
010500         LABEL RECORDS ARE STANDARD.
010600 COPY TRANSOL REPLACING ==TR-REGISTRO== BY ==FD-MOV-REG==.
010700
010800 FD  CTAS-SALIDA
010900         LABEL RECORDS ARE STANDARD.
011000 COPY CUENTAM REPLACING ==CM-REGISTRO== BY ==FD-CTA-OUT==.
011100
011200 FD  DIARIO-MOVS
011300         LABEL RECORDS ARE STANDARD.
011400 COPY DIARIOM.
011500
011600 FD  DIARIO-CLAVES
011700         LABEL RECORDS ARE STANDARD.
011800 COPY DIARIOP.
011900
012000 FD  LISTADO-PASE
012100         LABEL RECORDS ARE STANDARD.
012200 01  FD-LISTADO-LINEA         PIC X(132).
012300
012400 WORKING-STORAGE SECTION.
012500 77  WS-CONTADOR-LLAMADAS      PIC 9(06) COMP VALUE ZERO.
012600*CUENTA LAS SOLICITUDES DESPACHADAS EN EL PASE; SOLO PARA
012700*TRAZA.
012800
012900*ESTADOS DE FICHERO (UNO POR CADA SELECT DE ARRIBA).
013000 01  WS-ESTADOS-FICHERO.
013100     05  WS-FS-CTASENT           PIC X(02).
013200     05  WS-FS-MOVSENT           PIC X(02).
013300     05  WS-FS-CTASSAL           PIC X(02).
013400     05  WS-FS-DIARMOV           PIC X(02).
013500     05  WS-FS-DIARCLV           PIC X(02).
013600     05  WS-FS-LISTADO           PIC X(02).
013700
013800*INTERRUPTORES DE FIN DE FICHERO Y DE BUSQUEDA.
013900 77  WS-FIN-MAESTRO            PIC X(01) VALUE "N".
014000     88  WS-SW-FIN-MAESTRO           VALUE "S".
014100 77  WS-FIN-MOVIMIENTOS        PIC X(01) VALUE "N".
014200     88  WS-SW-FIN-MOVIMIENTOS       VALUE "S".
014300 77  WS-SW-USUARIO             PIC X(01).
014400     88  WS-USUARIO-ENCONTRADO       VALUE "S".
014500     88  WS-USUARIO-NO-ENCONTRADO    VALUE "N".
014600 77  WS-SW-DESTINO             PIC X(01).
014700     88  WS-DESTINO-ENCONTRADO       VALUE "S".
014800     88  WS-DESTINO-NO-ENCONTRADO    VALUE "N".
014900 77  WS-ACEPTADA               PIC X(01).
015000     88  WS-ES-ACEPTADA              VALUE "S".
015100     88  WS-ES-RECHAZADA             VALUE "N".
015200
015300*HORA DEL RELOJ DEL SISTEMA, LEIDA UNA SOLA VEZ AL EMPEZAR
015400*EL PASE, Y DESGLOSADA PARA RELLENAR FH-FECHA-HORA-SISTEMA
015500*Y FH-SELLO-TIEMPO DE COPY FECHAHOR.
015600 01  WS-FECHA-HORA-RELOJ       PIC X(21).
015700 01  WS-FECHA-HORA-RELOJ-R REDEFINES WS-FECHA-HORA-RELOJ.
015800     05  WS-FHR-ANO                  PIC X(04).
015900     05  WS-FHR-MES                  PIC X(02).
016000     05  WS-FHR-DIA                  PIC X(02).
016100     05  WS-FHR-HORAS                PIC X(02).
016200     05  WS-FHR-MINUTOS              PIC X(02).
016300     05  WS-FHR-SEGUNDOS             PIC X(02).
016400     05  FILLER                      PIC X(07).
016500 COPY FECHAHOR.
016600
016700*CAMPOS DEVUELTOS POR LOS SUBPROGRAMAS DE MOVIMIENTO, DE
016800*CLAVE Y DE CONSULTA.
016900 77  WS-CONCEPTO-DIARIO        PIC X(40).
017000 77  WS-IMPORTE-DIARIO         PIC S9(7)V99.
017100 77  WS-CONCEPTO-CLAVES        PIC X(40).
017200 01  WS-DISPOSICION            PIC X(40).
017300 01  WS-DISPOSICION-R REDEFINES WS-DISPOSICION.
017400     05  WS-DISP-PREFIJO             PIC X(08).
017500     05  FILLER                      PIC X(32).
017600 77  WS-LINEA-AHORRO           PIC X(80).
017700 77  WS-LINEA-CORRIENTE        PIC X(80).
017800
017900*LIBRETA MAESTRA EN MEMORIA DURANTE TODO EL PASE, UNA FILA
018000*POR TITULAR, CON LOS ACUMULADORES DEL RESUMEN POR TITULAR
018100*QUE SE IMPRIME AL FINAL DEL LISTADO DE PASE.
018200 01  WS-TABLA-MAESTRA.
018300     05  WS-FILA-MAESTRA OCCURS 50 TIMES
018400         INDEXED BY WS-IX-MAESTRO, WS-IX-USUARIO, WS-IX-DESTINO.
018500         10  WM-CUENTA.
018600             15  WM-USER-ID               PIC X(07).
018700             15  WM-USER-ID-R REDEFINES WM-USER-ID.
018800                 20  WM-USER-PREFIJO             PIC X(04).
018900                 20  WM-USER-SECUENCIA           PIC 9(03).
019000             15  WM-CLAVE                 PIC X(04).
019100             15  WM-CLAVE-R REDEFINES WM-CLAVE.
019200                 20  WM-CLAVE-NUM                PIC 9(04).
019300             15  WM-SALDO-AHORRO          PIC S9(7)V99.
019400             15  WM-SALDO-CORRIENTE       PIC S9(7)V99.
019500             15  WM-INTENTOS-FALLIDOS     PIC 9(01).
019600                 88  WM-SIN-FALLOS               VALUE 0.
019700                 88  WM-CUENTA-BLOQUEADA         VALUE 3.
019800             15  FILLER                   PIC X(03).
019900         10  WM-CONT-INGRESOS-NUM     PIC 9(04) COMP.
020000         10  WM-CONT-INGRESOS-IMP     PIC S9(7)V99.
020100         10  WM-CONT-REINTEGROS-NUM   PIC 9(04) COMP.
020200         10  WM-CONT-REINTEGROS-IMP   PIC S9(7)V99.
020300         10  WM-CONT-TRANSFER-NUM     PIC 9(04) COMP.
020400         10  WM-CONT-TRANSFER-IMP     PIC S9(7)V99.
020500         10  WM-CONT-RECHAZOS-NUM     PIC 9(04) COMP.
020600 77  WS-NUM-MAESTRO            PIC 9(04) COMP.
020700
020800*DIARIO DE MOVIMIENTOS DE TODO EL PASE, EN MEMORIA, EN ORDEN
020900*CRONOLOGICO DE GRABACION. LO RELLENA ESTE PROGRAMA Y LO
021000*RECORRE BANK3 PARA TH/MS. MISMA FORMA DE FILA QUE
021100*DIARIOM.CPY.
021200 01  WS-TABLA-MOVTOS-PASE.
021300     05  WS-FILA-MOVTO OCCURS 50 TIMES INDEXED BY WS-IX-MOVTO.
021400         10  WS-TM-USUARIO            PIC X(07).
021500         10  WS-TM-SELLO              PIC X(19).
021600         10  WS-TM-SELLO-R REDEFINES WS-TM-SELLO.
021700             15  WS-TM-FECHA                 PIC X(10).
021800             15  FILLER                      PIC X(01).
021900             15  WS-TM-HORA                  PIC X(08).
022000         10  WS-TM-CONCEPTO           PIC X(40).
022100         10  WS-TM-IMPORTE            PIC S9(7)V99.
022200 77  WS-NUM-MOVTOS-PASE        PIC 9(04) COMP.
022300
022400*DIARIO DE CLAVES DE TODO EL PASE, EN MEMORIA, MISMA IDEA
022500*QUE LA TABLA ANTERIOR PERO PARA AU/PC; LA RECORRE BANK9
022600*PARA PA. MISMA FORMA DE FILA QUE DIARIOP.CPY.
022700 01  WS-TABLA-CLAVES-PASE.
022800     05  WS-FILA-CLAVE OCCURS 50 TIMES INDEXED BY WS-IX-CLAVE.
022900         10  WS-TC-USUARIO            PIC X(07).
023000         10  WS-TC-SELLO              PIC X(19).
023100         10  WS-TC-SELLO-R REDEFINES WS-TC-SELLO.
023200             15  WS-TC-FECHA                 PIC X(10).
023300             15  FILLER                      PIC X(01).
023400             15  WS-TC-HORA                  PIC X(08).
023500         10  WS-TC-CONCEPTO           PIC X(40).
023600 77  WS-NUM-CLAVES-PASE        PIC 9(04) COMP.
023700
023800*LINEAS DE SALIDA QUE DEVUELVEN BANK3/BANK9 PARA TH, MS Y
023900*PA; BANK1 LAS VUELCA TAL CUAL AL LISTADO DE PASE, SANGRADAS.
024000 01  WS-TABLA-SALIDA.
024100     05  WS-TS-FILA OCCURS 50 TIMES INDEXED BY WS-IX-SALIDA.
024200         10  WS-TS-LINEA              PIC X(80).
024300 77  WS-NUM-SALIDA             PIC 9(04) COMP.
024400
024500*LINEA DE DETALLE DEL LISTADO DE PASE: UNA POR SOLICITUD.
024600 77  WS-SECUENCIA-DETALLE      PIC 9(06) COMP VALUE ZERO.
024700 01  WS-LINEA-DETALLE          PIC X(132).
024800 01  WS-LINEA-DETALLE-R REDEFINES WS-LINEA-DETALLE.
024900     05  WS-LD-SECUENCIA-EDIT        PIC ZZZZZ9.
025000     05  FILLER                      PIC X(01).
025100     05  WS-LD-USUARIO               PIC X(07).
025200     05  FILLER                      PIC X(01).
025300     05  WS-LD-TIPO                  PIC X(02).
025400     05  FILLER                      PIC X(01).
025500     05  WS-LD-CUENTA                PIC X(08).
025600     05  FILLER                      PIC X(01).
025700     05  WS-LD-IMPORTE-EDIT          PIC ZZ,ZZZ,ZZ9.99.
025800     05  FILLER                      PIC X(01).
025900     05  WS-LD-DISPOSICION           PIC X(40).
026000     05  FILLER                      PIC X(51).
026100
026200*LINEA SANGRADA DEL LISTADO DE PASE, PARA LAS LINEAS DE
026300*CONSULTA (BI/MS/TH/PA) QUE CUELGAN DE LA LINEA DE DETALLE.
026400 01  WS-LINEA-INDENTADA        PIC X(132).
026500 01  WS-LINEA-INDENTADA-R REDEFINES WS-LINEA-INDENTADA.
026600     05  FILLER                      PIC X(10).
026700     05  WS-LI-TEXTO                 PIC X(80).
026800     05  FILLER                      PIC X(42).
026900
027000*LINEA DE RESUMEN POR TITULAR, AL FINAL DEL LISTADO DE PASE.
027100 01  WS-LINEA-RESUMEN          PIC X(132).
027200 01  WS-LINEA-RESUMEN-R REDEFINES WS-LINEA-RESUMEN.
027300     05  WS-LR2-USUARIO              PIC X(07).
027400     05  FILLER                      PIC X(02).
027500     05  WS-LR2-DEP-CNT              PIC ZZZ9.
027600     05  FILLER                      PIC X(01).
027700     05  WS-LR2-DEP-IMP              PIC ZZ,ZZZ,ZZ9.99.
027800     05  FILLER                      PIC X(01).
027900     05  WS-LR2-RET-CNT              PIC ZZZ9.
028000     05  FILLER                      PIC X(01).
028100     05  WS-LR2-RET-IMP              PIC ZZ,ZZZ,ZZ9.99.
028200     05  FILLER                      PIC X(01).
028300     05  WS-LR2-TRA-CNT              PIC ZZZ9.
028400     05  FILLER                      PIC X(01).
028500     05  WS-LR2-TRA-IMP              PIC ZZ,ZZZ,ZZ9.99.
028600     05  FILLER                      PIC X(01).
028700     05  WS-LR2-RECH-CNT             PIC ZZZ9.
028800     05  FILLER                      PIC X(01).
028900     05  WS-LR2-SALDO-AHO            PIC ZZ,ZZZ,ZZ9.99.
029000     05  FILLER                      PIC X(01).
029100     05  WS-LR2-SALDO-COR            PIC ZZ,ZZZ,ZZ9.99.
029200     05  FILLER                      PIC X(34).
029300
029400*TOTALES GENERALES DEL PASE, ULTIMA LINEA DEL LISTADO.
029500 77  WS-TOT-LEIDOS             PIC 9(06) COMP VALUE ZERO.
029600 77  WS-TOT-ACEPTADOS          PIC 9(06) COMP VALUE ZERO.
029700 77  WS-TOT-RECHAZADOS         PIC 9(06) COMP VALUE ZERO.
029800 77  WS-TOT-IMPORTE-INGRESOS   PIC S9(9)V99 VALUE ZERO.
029900 77  WS-TOT-IMPORTE-REINTEGROS PIC S9(9)V99 VALUE ZERO.
030000 77  WS-TOT-IMPORTE-TRANSFER   PIC S9(9)V99 VALUE ZERO.
030100 01  WS-LINEA-TOTALES          PIC X(132).
030200 01  WS-LINEA-TOTALES-R REDEFINES WS-LINEA-TOTALES.
030300     05  WS-LT-LEIDOS-EDIT           PIC ZZZZZ9.
030400     05  FILLER                      PIC X(01).
030500     05  WS-LT-ACEPTADOS-EDIT        PIC ZZZZZ9.
030600     05  FILLER                      PIC X(01).
030700     05  WS-LT-RECHAZADOS-EDIT       PIC ZZZZZ9.
030800     05  FILLER                      PIC X(01).
030900     05  WS-LT-INGRESOS-EDIT         PIC ZZZ,ZZZ,ZZ9.99.
031000     05  FILLER                      PIC X(01).
031100     05  WS-LT-REINTEGROS-EDIT       PIC ZZZ,ZZZ,ZZ9.99.
031200     05  FILLER                      PIC X(01).
031300     05  WS-LT-TRANSFER-EDIT         PIC ZZZ,ZZZ,ZZ9.99.
031400     05  FILLER                      PIC X(60).
031500
031600 PROCEDURE DIVISION.
031700
031800*****************************************************************
031900*0000-PRINCIPAL
032000*****************************************************************
032100 0000-PRINCIPAL.
032200     OPEN INPUT CTAS-ENTRADA
032300         INPUT MOVS-ENTRADA.
032400     OPEN OUTPUT CTAS-SALIDA
032500         OUTPUT DIARIO-MOVS
032600         OUTPUT DIARIO-CLAVES
032700         OUTPUT LISTADO-PASE.
032800     PERFORM 0000-TOMAR-FECHA-HORA THRU 0000-FECHA-HORA-EXIT.
032900     PERFORM 0100-CARGAR-MAESTRO THRU 0100-EXIT.
033000     PERFORM 0200-PROCESO-PRINCIPAL THRU 0200-EXIT
033100         UNTIL WS-SW-FIN-MOVIMIENTOS.
033200     PERFORM 0800-FIN-PROCESO THRU 0800-EXIT.
033300     CLOSE CTAS-ENTRADA, MOVS-ENTRADA, CTAS-SALIDA,
033400         DIARIO-MOVS, DIARIO-CLAVES, LISTADO-PASE.
033500     STOP RUN.
033600
033700*****************************************************************
033800*0000-TOMAR-FECHA-HORA
033900*LECTURA UNICA DEL RELOJ DEL SISTEMA AL ARRANCAR EL PASE.
034000*TODOS LOS SELLOS DE TIEMPO DEL PASE (DIARIOM Y DIARIOP)
034100*SALEN DE AQUI, NUNCA DE UNA NUEVA LECTURA DEL RELOJ.
034200*****************************************************************
034300 0000-TOMAR-FECHA-HORA.
034400     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA-RELOJ.
034500     MOVE WS-FHR-ANO TO FH-ANO-ACTUAL.
034600     MOVE WS-FHR-MES TO FH-MES-ACTUAL.
034700     MOVE WS-FHR-DIA TO FH-DIA-ACTUAL.
034800     MOVE WS-FHR-HORAS TO FH-HORAS-ACTUAL.
034900     MOVE WS-FHR-MINUTOS TO FH-MINUTOS-ACTUAL.
035000     MOVE WS-FHR-SEGUNDOS TO FH-SEGUNDOS-ACTUAL.
035100     MOVE ZERO TO FH-MILISEG-ACTUAL.
035200     MOVE ZERO TO FH-DIF-GMT.
035300     STRING FH-ANO-ACTUAL "-" FH-MES-ACTUAL "-" FH-DIA-ACTUAL
035400         " " FH-HORAS-ACTUAL ":" FH-MINUTOS-ACTUAL ":"
035500         FH-SEGUNDOS-ACTUAL DELIMITED BY SIZE INTO FH-ST-TEXTO.
035600     MOVE ZERO TO FH-CONTADOR-CONFIRMACION.
035700 0000-FECHA-HORA-EXIT.
035800     EXIT.
035900
036000*****************************************************************
036100*0100-CARGAR-MAESTRO
036200*CARGA LA LIBRETA MAESTRA COMPLETA EN LA TABLA WS-TABLA-
036300*MAESTRA Y PONE A CERO LOS ACUMULADORES DEL RESUMEN DE CADA
036400*TITULAR.
036500*****************************************************************
036600 0100-CARGAR-MAESTRO.
036700     MOVE ZERO TO WS-NUM-MAESTRO.
036800     MOVE "N" TO WS-FIN-MAESTRO.
036900     PERFORM 0110-LEER-FILA-MAESTRO THRU 0110-EXIT
037000         UNTIL WS-SW-FIN-MAESTRO.
037100 0100-EXIT.
037200     EXIT.
037300
037400*****************************************************************
037500*0110-LEER-FILA-MAESTRO
037600*****************************************************************
037700 0110-LEER-FILA-MAESTRO.
037800     READ CTAS-ENTRADA
037900         AT END MOVE "S" TO WS-FIN-MAESTRO
038000         NOT AT END
038100             PERFORM 0120-AGREGAR-FILA-MAESTRO THRU 0120-EXIT.
038200 0110-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600*0120-AGREGAR-FILA-MAESTRO
038700*****************************************************************
038800 0120-AGREGAR-FILA-MAESTRO.
038900     ADD 1 TO WS-NUM-MAESTRO.
039000     SET WS-IX-MAESTRO TO WS-NUM-MAESTRO.
039100     MOVE CM-USER-ID OF FD-CTA-IN TO WM-USER-ID (WS-IX-MAESTRO).
039200     MOVE CM-CLAVE OF FD-CTA-IN TO WM-CLAVE (WS-IX-MAESTRO).
039300     MOVE CM-SALDO-AHORRO OF FD-CTA-IN
039400         TO WM-SALDO-AHORRO (WS-IX-MAESTRO).
039500     MOVE CM-SALDO-CORRIENTE OF FD-CTA-IN
039600         TO WM-SALDO-CORRIENTE (WS-IX-MAESTRO).
039700     MOVE CM-INTENTOS-FALLIDOS OF FD-CTA-IN
039800         TO WM-INTENTOS-FALLIDOS (WS-IX-MAESTRO).
039900     MOVE ZERO TO WM-CONT-INGRESOS-NUM (WS-IX-MAESTRO)
040000         WM-CONT-INGRESOS-IMP (WS-IX-MAESTRO)
040100         WM-CONT-REINTEGROS-NUM (WS-IX-MAESTRO)
040200         WM-CONT-REINTEGROS-IMP (WS-IX-MAESTRO)
040300         WM-CONT-TRANSFER-NUM (WS-IX-MAESTRO)
040400         WM-CONT-TRANSFER-IMP (WS-IX-MAESTRO)
040500         WM-CONT-RECHAZOS-NUM (WS-IX-MAESTRO).
040600 0120-EXIT.
040700     EXIT.
040800
040900*****************************************************************
041000*0200-PROCESO-PRINCIPAL
041100*LEE movimientos.ubd SOLICITUD A SOLICITUD, EN ORDEN DE
041200*LLEGADA, Y LAS VA TRATANDO UNA A UNA.
041300*****************************************************************
041400 0200-PROCESO-PRINCIPAL.
041500     PERFORM 0210-LEER-Y-TRATAR THRU 0210-EXIT
041600         UNTIL WS-SW-FIN-MOVIMIENTOS.
041700 0200-EXIT.
041800     EXIT.
041900
042000*****************************************************************
042100*0210-LEER-Y-TRATAR
042200*****************************************************************
042300 0210-LEER-Y-TRATAR.
042400     READ MOVS-ENTRADA
042500         AT END MOVE "S" TO WS-FIN-MOVIMIENTOS
042600         NOT AT END
042700             ADD 1 TO WS-TOT-LEIDOS
042800             ADD 1 TO WS-SECUENCIA-DETALLE
042900             PERFORM 0220-TRATAR-MOVIMIENTO THRU 0220-EXIT.
043000 0210-EXIT.
043100     EXIT.
043200
043300*****************************************************************
043400*0220-TRATAR-MOVIMIENTO
043500*LOCALIZA AL TITULAR, COMPRUEBA EL BLOQUEO POR INTENTOS
043600*FALLIDOS (LAS CONSULTAS SIGUEN PERMITIDAS AUNQUE LA CUENTA
043700*ESTE BLOQUEADA) Y DESPACHA LA SOLICITUD.
043800*****************************************************************
043900 0220-TRATAR-MOVIMIENTO.
044000     MOVE SPACES TO WS-DISPOSICION.
044100     PERFORM 0300-LOCALIZAR-USUARIO THRU 0300-EXIT.
044200     IF WS-USUARIO-NO-ENCONTRADO
044300         MOVE "UNKNOWN USER" TO WS-DISPOSICION
044400     ELSE
044500     IF WM-CUENTA-BLOQUEADA (WS-IX-USUARIO) AND NOT TR-ES-CONSULTA
044600         MOVE "LOCKED OUT" TO WS-DISPOSICION
044700     ELSE
044800         PERFORM 0225-DESPACHAR THRU 0225-EXIT.
044900     PERFORM 0295-ACTUALIZAR-TOTALES THRU 0295-EXIT.
045000     PERFORM 0500-ESCRIBIR-DETALLE THRU 0500-EXIT.
045100 0220-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500*0225-DESPACHAR
045600*****************************************************************
045700 0225-DESPACHAR.
045800     IF TR-ES-AUTENTICACION
045900         PERFORM 0410-AUTENTICAR THRU 0410-EXIT
046000     ELSE
046100     IF TR-ES-CAMBIO-CLAVE
046200         PERFORM 0430-CAMBIAR-CLAVE THRU 0430-EXIT
046300     ELSE
046400     IF TR-ES-INGRESO
046500         PERFORM 0440-INGRESAR THRU 0440-EXIT
046600     ELSE
046700     IF TR-ES-REINTEGRO
046800         PERFORM 0450-RETIRAR THRU 0450-EXIT
046900     ELSE
047000     IF TR-ES-TRANSFERENCIA
047100         PERFORM 0460-TRANSFERIR THRU 0460-EXIT
047200     ELSE
047300     IF TR-TIPO = "BI"
047400         PERFORM 0470-CONSULTAR-SALDO THRU 0470-EXIT
047500     ELSE
047600     IF TR-TIPO = "MS" OR TR-TIPO = "TH"
047700         PERFORM 0480-EXTRACTO-MOVTOS THRU 0480-EXIT
047800     ELSE
047900         PERFORM 0490-EXTRACTO-CLAVES THRU 0490-EXIT.
048000 0225-EXIT.
048100     EXIT.
048200
048300*****************************************************************
048400*0295-ACTUALIZAR-TOTALES
048500*ACTUALIZA LOS TOTALES GENERALES Y, SI EL TITULAR EXISTE,
048600*SU CONTADOR DE RECHAZOS. UNA SOLICITUD ES ACEPTADA CUANDO
048700*SU DISPOSICION EMPIEZA POR "ACCEPTED".
048800*****************************************************************
048900 0295-ACTUALIZAR-TOTALES.
049000     IF WS-DISP-PREFIJO = "ACCEPTED"
049100         ADD 1 TO WS-TOT-ACEPTADOS
049200     ELSE
049300         ADD 1 TO WS-TOT-RECHAZADOS
049400         IF WS-USUARIO-ENCONTRADO
049500             ADD 1 TO WM-CONT-RECHAZOS-NUM (WS-IX-USUARIO).
049600 0295-EXIT.
049700     EXIT.
049800
049900*****************************************************************
050000*0300-LOCALIZAR-USUARIO
050100*BUSQUEDA SECUENCIAL DEL TITULAR DE LA SOLICITUD EN LA
050200*LIBRETA MAESTRA EN MEMORIA, POR TR-USER-ID.
050300*****************************************************************
050400 0300-LOCALIZAR-USUARIO.
050500     MOVE "N" TO WS-SW-USUARIO.
050600     PERFORM 0310-BUSCAR-FILA THRU 0310-EXIT
050700         VARYING WS-IX-MAESTRO FROM 1 BY 1
050800         UNTIL WS-IX-MAESTRO > WS-NUM-MAESTRO
050900             OR WS-USUARIO-ENCONTRADO.
051000 0300-EXIT.
051100     EXIT.
051200
051300*****************************************************************
051400*0310-BUSCAR-FILA
051500*****************************************************************
051600 0310-BUSCAR-FILA.
051700     IF WM-USER-ID (WS-IX-MAESTRO) = TR-USER-ID
051800         SET WS-IX-USUARIO TO WS-IX-MAESTRO
051900         MOVE "S" TO WS-SW-USUARIO.
052000 0310-EXIT.
052100     EXIT.
052200
052300*****************************************************************
052400*0410-AUTENTICAR
052500*SERVICIO DE AUTENTICACION (AU), REGLAS A1-A3. SIEMPRE SE
052600*ANOTA EN EL DIARIO DE CLAVES, SE ACEPTE O NO (REGLA A2).
052700*****************************************************************
052800 0410-AUTENTICAR.
052900     IF TR-PIN = WM-CLAVE (WS-IX-USUARIO)
053000         MOVE ZERO TO WM-INTENTOS-FALLIDOS (WS-IX-USUARIO)
053100         MOVE "ACCEPTED" TO WS-DISPOSICION
053200         MOVE "SUCCESSFUL PIN AUTHENTICATION"
053300             TO WS-CONCEPTO-CLAVES
053400     ELSE
053500         PERFORM 0415-CONTAR-FALLO THRU 0415-EXIT
053600         MOVE "FAILED AUTHENTICATION" TO WS-DISPOSICION
053700         MOVE "FAILED PIN AUTHENTICATION ATTEMPT"
053800             TO WS-CONCEPTO-CLAVES.
053900     PERFORM 0495-ANOTAR-CLAVE THRU 0495-EXIT.
054000 0410-EXIT.
054100     EXIT.
054200
054300*****************************************************************
054400*0415-CONTAR-FALLO
054500*REGLA A3: EL CONTADOR NO PASA DE 3; AL LLEGAR A 3 LA CUENTA
054600*QUEDA BLOQUEADA (88 WM-CUENTA-BLOQUEADA).
054700*****************************************************************
054800 0415-CONTAR-FALLO.
054900     IF WM-INTENTOS-FALLIDOS (WS-IX-USUARIO) < 3
055000         ADD 1 TO WM-INTENTOS-FALLIDOS (WS-IX-USUARIO).
055100 0415-EXIT.
055200     EXIT.
055300
055400*****************************************************************
055500*0420-LOCALIZAR-DESTINO
055600*BUSQUEDA DEL TITULAR DESTINO DE UNA TRANSFERENCIA A OTRA
055700*CUENTA (TU), REGLA T4.
055800*****************************************************************
055900 0420-LOCALIZAR-DESTINO.
056000     MOVE "N" TO WS-SW-DESTINO.
056100     PERFORM 0425-BUSCAR-FILA-DESTINO THRU 0425-EXIT
056200         VARYING WS-IX-MAESTRO FROM 1 BY 1
056300         UNTIL WS-IX-MAESTRO > WS-NUM-MAESTRO
056400             OR WS-DESTINO-ENCONTRADO.
056500 0420-EXIT.
056600     EXIT.
056700
056800*****************************************************************
056900*0425-BUSCAR-FILA-DESTINO
057000*****************************************************************
057100 0425-BUSCAR-FILA-DESTINO.
057200     IF WM-USER-ID (WS-IX-MAESTRO) = TR-DEST-USER-ID
057300         SET WS-IX-DESTINO TO WS-IX-MAESTRO
057400         MOVE "S" TO WS-SW-DESTINO.
057500 0425-EXIT.
057600     EXIT.
057700
057800*****************************************************************
057900*0430-CAMBIAR-CLAVE
058000*DESPACHA A BANK8 EL CAMBIO DE CLAVE (PC), REGLAS P1-P4.
058100*****************************************************************
058200 0430-CAMBIAR-CLAVE.
058300     CALL "BANK8" USING WM-CUENTA (WS-IX-USUARIO), FD-MOV-REG,
058400         WS-CONCEPTO-CLAVES, WS-DISPOSICION, WS-ACEPTADA.
058500     PERFORM 0495-ANOTAR-CLAVE THRU 0495-EXIT.
058600 0430-EXIT.
058700     EXIT.
058800
058900*****************************************************************
059000*0440-INGRESAR
059100*DESPACHA A BANK5 EL INGRESO DE EFECTIVO (DC/DK/CD), REGLAS
059200*D1-D4. EL CONTADOR DE CONFIRMACION ES EL COMPARTIDO DE
059300*FECHAHOR.CPY, PROPIEDAD DE ESTE PROGRAMA.
059400*****************************************************************
059500 0440-INGRESAR.
059600     CALL "BANK5" USING WM-CUENTA (WS-IX-USUARIO), FD-MOV-REG,
059700         WS-CONCEPTO-DIARIO, WS-IMPORTE-DIARIO, WS-DISPOSICION,
059800         WS-ACEPTADA, FH-CONTADOR-CONFIRMACION, FH-NC-TEXTO.
059900     IF WS-ES-ACEPTADA
060000         PERFORM 0496-ANOTAR-MOVIMIENTO THRU 0496-EXIT
060100         ADD 1 TO WM-CONT-INGRESOS-NUM (WS-IX-USUARIO)
060200         ADD WS-IMPORTE-DIARIO
060300             TO WM-CONT-INGRESOS-IMP (WS-IX-USUARIO)
060400         ADD WS-IMPORTE-DIARIO TO WS-TOT-IMPORTE-INGRESOS.
060500 0440-EXIT.
060600     EXIT.
060700
060800*****************************************************************
060900*0450-RETIRAR
061000*DESPACHA A BANK4 EL REINTEGRO DE EFECTIVO (W1/W2/W3/WC/CW),
061100*REGLAS W1-W6.
061200*****************************************************************
061300 0450-RETIRAR.
061400     CALL "BANK4" USING WM-CUENTA (WS-IX-USUARIO), FD-MOV-REG,
061500         WS-CONCEPTO-DIARIO, WS-IMPORTE-DIARIO, WS-DISPOSICION,
061600         WS-ACEPTADA, FH-CONTADOR-CONFIRMACION, FH-NC-TEXTO.
061700     IF WS-ES-ACEPTADA
061800         PERFORM 0496-ANOTAR-MOVIMIENTO THRU 0496-EXIT
061900         ADD 1 TO WM-CONT-REINTEGROS-NUM (WS-IX-USUARIO)
062000         ADD WS-IMPORTE-DIARIO
062100             TO WM-CONT-REINTEGROS-IMP (WS-IX-USUARIO)
062200         ADD WS-IMPORTE-DIARIO TO WS-TOT-IMPORTE-REINTEGROS.
062300 0450-EXIT.
062400     EXIT.
062500
062600*****************************************************************
062700*0460-TRANSFERIR
062800*DESPACHA A BANK6 LA TRANSFERENCIA (TA/TU), REGLAS T1-T6.
062900*PARA TA EL DESTINO ES LA PROPIA CUENTA; PARA TU SE BUSCA
063000*ANTES EL TITULAR DESTINO (REGLA T4).
063100*****************************************************************
063200 0460-TRANSFERIR.
063300     IF TR-TIPO = "TA"
063400         SET WS-IX-DESTINO TO WS-IX-USUARIO
063500         PERFORM 0465-LLAMAR-BANK6 THRU 0465-EXIT
063600     ELSE
063700         PERFORM 0420-LOCALIZAR-DESTINO THRU 0420-EXIT
063800         IF WS-DESTINO-NO-ENCONTRADO
063900             MOVE "RECIPIENT NOT FOUND" TO WS-DISPOSICION
064000         ELSE
064100             PERFORM 0465-LLAMAR-BANK6 THRU 0465-EXIT.
064200 0460-EXIT.
064300     EXIT.
064400
064500*****************************************************************
064600*0465-LLAMAR-BANK6
064700*****************************************************************
064800 0465-LLAMAR-BANK6.
064900     CALL "BANK6" USING WM-CUENTA (WS-IX-USUARIO),
065000         WM-CUENTA (WS-IX-DESTINO), FD-MOV-REG,
065100         WS-CONCEPTO-DIARIO, WS-IMPORTE-DIARIO, WS-DISPOSICION,
065200         WS-ACEPTADA.
065300     IF WS-ES-ACEPTADA
065400         PERFORM 0496-ANOTAR-MOVIMIENTO THRU 0496-EXIT
065500         ADD 1 TO WM-CONT-TRANSFER-NUM (WS-IX-USUARIO)
065600         ADD WS-IMPORTE-DIARIO
065700             TO WM-CONT-TRANSFER-IMP (WS-IX-USUARIO)
065800         ADD WS-IMPORTE-DIARIO TO WS-TOT-IMPORTE-TRANSFER.
065900 0465-EXIT.
066000     EXIT.
066100
066200*****************************************************************
066300*0470-CONSULTAR-SALDO
066400*DESPACHA A BANK2 LA CONSULTA DE SALDO (BI). NO TOCA SALDOS
066500*NI GENERA ASIENTO DE DIARIO.
066600*****************************************************************
066700 0470-CONSULTAR-SALDO.
066800     CALL "BANK2" USING WM-CUENTA (WS-IX-USUARIO),
066900         WS-LINEA-AHORRO, WS-LINEA-CORRIENTE.
067000     MOVE "ACCEPTED" TO WS-DISPOSICION.
067100 0470-EXIT.
067200     EXIT.
067300
067400*****************************************************************
067500*0480-EXTRACTO-MOVTOS
067600*DESPACHA A BANK3 EL EXTRACTO DE MOVIMIENTOS (TH/MS).
067700*****************************************************************
067800 0480-EXTRACTO-MOVTOS.
067900     CALL "BANK3" USING TR-USER-ID, FD-MOV-REG,
068000         WS-TABLA-MOVTOS-PASE, WS-NUM-MOVTOS-PASE,
068100         WS-TABLA-SALIDA, WS-NUM-SALIDA.
068200     MOVE "ACCEPTED" TO WS-DISPOSICION.
068300 0480-EXIT.
068400     EXIT.
068500
068600*****************************************************************
068700*0490-EXTRACTO-CLAVES
068800*DESPACHA A BANK9 EL EXTRACTO DE ACTIVIDAD DE CLAVES (PA).
068900*****************************************************************
069000 0490-EXTRACTO-CLAVES.
069100     CALL "BANK9" USING TR-USER-ID, WS-TABLA-CLAVES-PASE,
069200         WS-NUM-CLAVES-PASE, WS-TABLA-SALIDA, WS-NUM-SALIDA.
069300     MOVE "ACCEPTED" TO WS-DISPOSICION.
069400 0490-EXIT.
069500     EXIT.
069600
069700*****************************************************************
069800*0495-ANOTAR-CLAVE
069900*AÑADE UNA FILA AL DIARIO DE CLAVES EN MEMORIA Y LA GRABA
070000*EN EL FICHERO DE DIARIO DE CLAVES.
070100*****************************************************************
070200 0495-ANOTAR-CLAVE.
070300     ADD 1 TO WS-NUM-CLAVES-PASE.
070400     SET WS-IX-CLAVE TO WS-NUM-CLAVES-PASE.
070500     MOVE TR-USER-ID TO WS-TC-USUARIO (WS-IX-CLAVE).
070600     MOVE FH-ST-TEXTO TO WS-TC-SELLO (WS-IX-CLAVE).
070700     MOVE WS-CONCEPTO-CLAVES TO WS-TC-CONCEPTO (WS-IX-CLAVE).
070800     MOVE TR-USER-ID TO DP-USER-ID.
070900     MOVE FH-ST-TEXTO TO DP-FECHA-HORA.
071000     MOVE WS-CONCEPTO-CLAVES TO DP-CONCEPTO.
071100     WRITE DP-REGISTRO.
071200 0495-EXIT.
071300     EXIT.
071400
071500*****************************************************************
071600*0496-ANOTAR-MOVIMIENTO
071700*AÑADE UNA FILA AL DIARIO DE MOVIMIENTOS EN MEMORIA Y LA
071800*GRABA EN EL FICHERO DE DIARIO DE MOVIMIENTOS. EN LAS
071900*TRANSFERENCIAS EL ASIENTO SE ANOTA CONTRA EL TITULAR QUE
072000*ORDENA LA TRANSFERENCIA (REGLA T6).
072100*****************************************************************
072200 0496-ANOTAR-MOVIMIENTO.
072300     ADD 1 TO WS-NUM-MOVTOS-PASE.
072400     SET WS-IX-MOVTO TO WS-NUM-MOVTOS-PASE.
072500     MOVE TR-USER-ID TO WS-TM-USUARIO (WS-IX-MOVTO).
072600     MOVE FH-ST-TEXTO TO WS-TM-SELLO (WS-IX-MOVTO).
072700     MOVE WS-CONCEPTO-DIARIO TO WS-TM-CONCEPTO (WS-IX-MOVTO).
072800     MOVE WS-IMPORTE-DIARIO TO WS-TM-IMPORTE (WS-IX-MOVTO).
072900     MOVE TR-USER-ID TO DM-USER-ID.
073000     MOVE FH-ST-TEXTO TO DM-FECHA-HORA.
073100     MOVE WS-CONCEPTO-DIARIO TO DM-CONCEPTO.
073200     MOVE WS-IMPORTE-DIARIO TO DM-IMPORTE.
073300     WRITE DM-REGISTRO.
073400 0496-EXIT.
073500     EXIT.
073600
073700*****************************************************************
073800*0500-ESCRIBIR-DETALLE
073900*IMPRIME LA LINEA DE DETALLE DE LA SOLICITUD Y, PARA LAS
074000*CONSULTAS (BI/MS/TH/PA), LAS LINEAS SANGRADAS QUE CUELGAN
074100*DE ELLA.
074200*****************************************************************
074300 0500-ESCRIBIR-DETALLE.
074400     MOVE SPACES TO WS-LINEA-DETALLE.
074500     MOVE WS-SECUENCIA-DETALLE TO WS-LD-SECUENCIA-EDIT.
074600     MOVE TR-USER-ID TO WS-LD-USUARIO.
074700     MOVE TR-TIPO TO WS-LD-TIPO.
074800     MOVE TR-CUENTA TO WS-LD-CUENTA.
074900     MOVE TR-IMPORTE TO WS-LD-IMPORTE-EDIT.
075000     MOVE WS-DISPOSICION TO WS-LD-DISPOSICION.
075100     WRITE FD-LISTADO-LINEA FROM WS-LINEA-DETALLE.
075200     IF TR-TIPO = "BI"
075300         PERFORM 0510-IMPRIMIR-SALDOS THRU 0510-EXIT
075400     ELSE
075500     IF TR-TIPO = "MS" OR TR-TIPO = "TH" OR TR-TIPO = "PA"
075600         PERFORM 0520-IMPRIMIR-EXTRACTO THRU 0520-EXIT.
075700 0500-EXIT.
075800     EXIT.
075900
076000*****************************************************************
076100*0510-IMPRIMIR-SALDOS
076200*****************************************************************
076300 0510-IMPRIMIR-SALDOS.
076400     MOVE SPACES TO WS-LINEA-INDENTADA.
076500     MOVE WS-LINEA-AHORRO TO WS-LI-TEXTO.
076600     WRITE FD-LISTADO-LINEA FROM WS-LINEA-INDENTADA.
076700     MOVE SPACES TO WS-LINEA-INDENTADA.
076800     MOVE WS-LINEA-CORRIENTE TO WS-LI-TEXTO.
076900     WRITE FD-LISTADO-LINEA FROM WS-LINEA-INDENTADA.
077000 0510-EXIT.
077100     EXIT.
077200
077300*****************************************************************
077400*0520-IMPRIMIR-EXTRACTO
077500*****************************************************************
077600 0520-IMPRIMIR-EXTRACTO.
077700     PERFORM 0525-IMPRIMIR-FILA-EXTRACTO THRU 0525-EXIT
077800         VARYING WS-IX-SALIDA FROM 1 BY 1
077900         UNTIL WS-IX-SALIDA > WS-NUM-SALIDA.
078000 0520-EXIT.
078100     EXIT.
078200
078300*****************************************************************
078400*0525-IMPRIMIR-FILA-EXTRACTO
078500*****************************************************************
078600 0525-IMPRIMIR-FILA-EXTRACTO.
078700     MOVE SPACES TO WS-LINEA-INDENTADA.
078800     MOVE WS-TS-LINEA (WS-IX-SALIDA) TO WS-LI-TEXTO.
078900     WRITE FD-LISTADO-LINEA FROM WS-LINEA-INDENTADA.
079000 0525-EXIT.
079100     EXIT.
079200
079300*****************************************************************
079400*0700-RESUMEN-USUARIOS
079500*RESUMEN POR TITULAR AL FINAL DEL LISTADO DE PASE: INGRESOS,
079600*REINTEGROS, TRANSFERENCIAS ORDENADAS, RECHAZOS Y SALDOS
079700*FINALES.
079800*****************************************************************
079900 0700-RESUMEN-USUARIOS.
080000     MOVE "TITULAR  DEP# DEP-IMPORTE   RET# RET-IMPORTE   TRA#"
080100         TO FD-LISTADO-LINEA.
080200     WRITE FD-LISTADO-LINEA.
080300     MOVE " TRA-IMPORTE   RCH# SALDO-AHORRO  SALDO-CORRIENTE"
080400         TO FD-LISTADO-LINEA.
080500     WRITE FD-LISTADO-LINEA.
080600     PERFORM 0720-ESCRIBIR-FILA-RESUMEN THRU 0720-EXIT
080700         VARYING WS-IX-USUARIO FROM 1 BY 1
080800         UNTIL WS-IX-USUARIO > WS-NUM-MAESTRO.
080900 0700-EXIT.
081000     EXIT.
081100
081200*****************************************************************
081300*0720-ESCRIBIR-FILA-RESUMEN
081400*****************************************************************
081500 0720-ESCRIBIR-FILA-RESUMEN.
081600     MOVE SPACES TO WS-LINEA-RESUMEN.
081700     MOVE WM-USER-ID (WS-IX-USUARIO) TO WS-LR2-USUARIO.
081800     MOVE WM-CONT-INGRESOS-NUM (WS-IX-USUARIO) TO WS-LR2-DEP-CNT.
081900     MOVE WM-CONT-INGRESOS-IMP (WS-IX-USUARIO) TO WS-LR2-DEP-IMP.
082000     MOVE WM-CONT-REINTEGROS-NUM (WS-IX-USUARIO)
082100         TO WS-LR2-RET-CNT.
082200     MOVE WM-CONT-REINTEGROS-IMP (WS-IX-USUARIO)
082300         TO WS-LR2-RET-IMP.
082400     MOVE WM-CONT-TRANSFER-NUM (WS-IX-USUARIO)
082500         TO WS-LR2-TRA-CNT.
082600     MOVE WM-CONT-TRANSFER-IMP (WS-IX-USUARIO)
082700         TO WS-LR2-TRA-IMP.
082800     MOVE WM-CONT-RECHAZOS-NUM (WS-IX-USUARIO)
082900         TO WS-LR2-RECH-CNT.
083000     MOVE WM-SALDO-AHORRO (WS-IX-USUARIO) TO WS-LR2-SALDO-AHO.
083100     MOVE WM-SALDO-CORRIENTE (WS-IX-USUARIO) TO WS-LR2-SALDO-COR.
083200     WRITE FD-LISTADO-LINEA FROM WS-LINEA-RESUMEN.
083300 0720-EXIT.
083400     EXIT.
083500
083600*****************************************************************
083700*0750-TOTALES-GENERALES
083800*ULTIMA LINEA DEL LISTADO DE PASE: REGISTROS LEIDOS,
083900*ACEPTADOS Y RECHAZADOS, Y TOTAL INGRESADO, RETIRADO Y
084000*TRANSFERIDO EN EL PASE.
084100*****************************************************************
084200 0750-TOTALES-GENERALES.
084300     MOVE "LEIDOS ACEPT. RECHAZ.    INGRESADO    RETIRADO"
084400         TO FD-LISTADO-LINEA.
084500     WRITE FD-LISTADO-LINEA.
084600     MOVE "  TRANSFERIDO" TO FD-LISTADO-LINEA.
084700     WRITE FD-LISTADO-LINEA.
084800     MOVE SPACES TO WS-LINEA-TOTALES.
084900     MOVE WS-TOT-LEIDOS TO WS-LT-LEIDOS-EDIT.
085000     MOVE WS-TOT-ACEPTADOS TO WS-LT-ACEPTADOS-EDIT.
085100     MOVE WS-TOT-RECHAZADOS TO WS-LT-RECHAZADOS-EDIT.
085200     MOVE WS-TOT-IMPORTE-INGRESOS TO WS-LT-INGRESOS-EDIT.
085300     MOVE WS-TOT-IMPORTE-REINTEGROS TO WS-LT-REINTEGROS-EDIT.
085400     MOVE WS-TOT-IMPORTE-TRANSFER TO WS-LT-TRANSFER-EDIT.
085500     WRITE FD-LISTADO-LINEA FROM WS-LINEA-TOTALES.
085600 0750-EXIT.
085700     EXIT.
085800
085900*****************************************************************
086000*0800-FIN-PROCESO
086100*CIERRE DEL PASE: REGRABA LA LIBRETA MAESTRA CON LOS SALDOS
086200*Y CONTADORES DE FALLOS ACTUALIZADOS, E IMPRIME EL RESUMEN
086300*POR TITULAR Y LOS TOTALES GENERALES.
086400*****************************************************************
086500 0800-FIN-PROCESO.
086600     PERFORM 0810-GRABAR-FILA-MAESTRO THRU 0810-EXIT
086700         VARYING WS-IX-USUARIO FROM 1 BY 1
086800         UNTIL WS-IX-USUARIO > WS-NUM-MAESTRO.
086900     PERFORM 0700-RESUMEN-USUARIOS THRU 0700-EXIT.
087000     PERFORM 0750-TOTALES-GENERALES THRU 0750-EXIT.
087100 0800-EXIT.
087200     EXIT.
087300
087400*****************************************************************
087500*0810-GRABAR-FILA-MAESTRO
087600*****************************************************************
087700 0810-GRABAR-FILA-MAESTRO.
087800     MOVE WM-USER-ID (WS-IX-USUARIO) TO CM-USER-ID OF FD-CTA-OUT.
087900     MOVE WM-CLAVE (WS-IX-USUARIO) TO CM-CLAVE OF FD-CTA-OUT.
088000     MOVE WM-SALDO-AHORRO (WS-IX-USUARIO)
088100         TO CM-SALDO-AHORRO OF FD-CTA-OUT.
088200     MOVE WM-SALDO-CORRIENTE (WS-IX-USUARIO)
088300         TO CM-SALDO-CORRIENTE OF FD-CTA-OUT.
088400     MOVE WM-INTENTOS-FALLIDOS (WS-IX-USUARIO)
088500         TO CM-INTENTOS-FALLIDOS OF FD-CTA-OUT.
088600     WRITE FD-CTA-OUT.
088700 0810-EXIT.
088800     EXIT.
088900
