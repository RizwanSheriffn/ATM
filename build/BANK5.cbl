000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK5.
000300 AUTHOR. J R CALVO.
000400 INSTALLATION. UNIZARBANK S.A. - CPD ZARAGOZA.
000500 DATE-WRITTEN. 02/02/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*BANK5 - MOTOR DE INGRESOS (SUBPROGRAMA DEL PASE NOCTURNO)
001000*ES INVOCADO POR BANK1 PARA TR-TIPO = "DC" (EFECTIVO),
001100*"DK" (CHEQUE) Y "CD" (SIN TARJETA). VALIDA EL IMPORTE Y LA
001200*CUENTA, ACTUALIZA EL SALDO EN LA COPIA DE LA CUENTA QUE LE
001300*PASA BANK1 (TOMADA DE SU TABLA MAESTRA) Y DEVUELVE EL
001400*CONCEPTO DE DIARIO Y LA DISPOSICION PARA EL LISTADO DE
001500*PASE. NO ESCRIBE DIRECTAMENTE EN NINGUN FICHERO: EL DIARIO
001600*Y EL LISTADO LOS ESCRIBE BANK1.
001700*----------------------------------------------------------------
001800*HISTORIAL DE CAMBIOS
001900*FECHA       AUTOR  PETICION  DESCRIPCION
002000*----------  -----  --------  -------------------------------
002100*1989-02-02  JRC    -------   CREACION INICIAL: INGRESO DE
002200*                             EFECTIVO POR BILLETES DE 10/20/50.
002300*1991-07-02  MSL    BR-114    AHORA RECIBE LA CUENTA (AHORRO O
002400*                             CORRIENTE) EN VEZ DE OPERAR SOLO
002500*                             SOBRE LA LIBRETA DE AHORRO.
002600*1996-06-03  AMG    BR-190    SE ANADE EL INGRESO SIN TARJETA
002700*                             (CD) CON CODIGO DE 6 CIFRAS Y
002800*                             NUMERO DE CONFIRMACION.
002900*1996-09-30  AMG    BR-199    SE ELIMINA LA PANTALLA DE BILLETES;
003000*                             BANK1 YA NO ES INTERACTIVO Y PASA
003100*                             EL IMPORTE DIRECTAMENTE.
003200*1998-09-09  PGN    Y2K-03    REVISION PASE AL ANO 2000: ESTE
003300*                             PROGRAMA NO MANEJA FECHAS, SIN
003400*                             CAMBIOS.
003500*2001-03-22  DHS    BR-247    WS-CONTADOR-LLAMADAS Y
003600*                             WS-CONTADOR-EDIT PASAN A 77,
003700*                             NORMA DE LA CASA PARA CAMPOS
003800*                             DE TRABAJO SUELTOS.
003900*****************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS IS WS-UPSI-DEPURACION-ON
004500         OFF STATUS IS WS-UPSI-DEPURACION-OFF.
004600*    UPSI-0 SE ENCIENDE DESDE JCL EN LOS PASES DE PRUEBA.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  WS-CONTADOR-LLAMADAS      PIC 9(04) COMP VALUE ZERO.
005100 77  WS-CONTADOR-EDIT           PIC 9(06).
005200*    COPIA DISPLAY DEL CONTADOR DE CONFIRMACION (COMP) PARA
005300*    PODER HACER STRING SOBRE ELLA.
005400
005500 LINKAGE SECTION.
005600*CUENTA DEL USUARIO TAL Y COMO ESTA EN LA TABLA MAESTRA DE
005700*BANK1; SE ACTUALIZA AQUI POR REFERENCIA.
005800 COPY CUENTAM REPLACING ==CM-REGISTRO== BY ==LK-CUENTA==.
005900
006000*SOLICITUD DE INGRESO TAL Y COMO LLEGO EN EL FICHERO DE
006100*MOVIMIENTOS DEL DIA; SOLO SE LEE, NO SE MODIFICA.
006200 COPY TRANSOL REPLACING ==TR-REGISTRO== BY ==LK-TRANSACCION==.
006300
006400 01  LK-CONCEPTO-DIARIO        PIC X(40).
006500 01  LK-IMPORTE-DIARIO         PIC S9(7)V99.
006600 01  LK-DISPOSICION            PIC X(40).
006700 01  LK-ACEPTADA               PIC X(01).
006800     88  LK-ES-ACEPTADA        VALUE "S".
006900     88  LK-ES-RECHAZADA       VALUE "N".
007000*CONTADOR COMPARTIDO DE NUMEROS DE CONFIRMACION, PROPIEDAD
007100*DE BANK1 (COPY FECHAHOR); SE AVANZA AQUI EN CADA INGRESO
007200*SIN TARJETA ACEPTADO.
007300 01  LK-CONTADOR-CONFIRMACION  PIC 9(06) COMP.
007400 01  LK-NUM-CONFIRMACION       PIC X(08).
007500
007600 PROCEDURE DIVISION USING LK-CUENTA, LK-TRANSACCION,
007700         LK-CONCEPTO-DIARIO, LK-IMPORTE-DIARIO, LK-DISPOSICION,
007800         LK-ACEPTADA, LK-CONTADOR-CONFIRMACION,
007900         LK-NUM-CONFIRMACION.
008000
008100*****************************************************************
008200*0000-PRINCIPAL
008300*****************************************************************
008400 0000-PRINCIPAL.
008500     ADD 1 TO WS-CONTADOR-LLAMADAS.
008600     PERFORM 1000-INGRESAR THRU 1000-EXIT.
008700     EXIT PROGRAM.
008800
008900*****************************************************************
009000*1000-INGRESAR
009100*PARRAFO DE MANDO: VALIDA (REGLAS D1-D3) Y, SI PROCEDE,
009200*APLICA EL INGRESO (REGLA D4).
009300*****************************************************************
009400 1000-INGRESAR.
009500     MOVE "N" TO LK-ACEPTADA.
009600     MOVE SPACES TO LK-DISPOSICION.
009700     MOVE SPACES TO LK-CONCEPTO-DIARIO.
009800     MOVE SPACES TO LK-NUM-CONFIRMACION.
009900     MOVE ZERO TO LK-IMPORTE-DIARIO.
010000     PERFORM 1100-VALIDAR-INGRESO THRU 1100-EXIT.
010100     IF LK-ES-ACEPTADA
010200         PERFORM 1200-APLICAR-INGRESO THRU 1200-EXIT.
010300 1000-EXIT.
010400     EXIT.
010500
010600*****************************************************************
010700*1100-VALIDAR-INGRESO
010800*D1: IMPORTE ESTRICTAMENTE POSITIVO.
010900*D2: CUENTA VALIDA (SAVINGS O CHECKING).
011000*D3: EN INGRESO SIN TARJETA (CD), CODIGO DE 6 CIFRAS.
011100*****************************************************************
011200 1100-VALIDAR-INGRESO.
011300     IF TR-IMPORTE NOT > 0
011400         MOVE "AMOUNT MUST BE POSITIVE" TO LK-DISPOSICION
011500         GO TO 1100-EXIT.
011600     IF TR-CUENTA NOT = "SAVINGS " AND
011700         TR-CUENTA NOT = "CHECKING"
011800         MOVE "INVALID ACCOUNT" TO LK-DISPOSICION
011900         GO TO 1100-EXIT.
012000     IF TR-TIPO = "CD" AND TR-CODIGO NOT NUMERIC
012100         MOVE "INVALID CODE FORMAT" TO LK-DISPOSICION
012200         GO TO 1100-EXIT.
012300     MOVE "S" TO LK-ACEPTADA.
012400 1100-EXIT.
012500     EXIT.
012600
012700*****************************************************************
012800*1200-APLICAR-INGRESO
012900*D4: NUEVO SALDO = SALDO ANTERIOR + IMPORTE. CONSTRUYE EL
013000*CONCEPTO DE DIARIO SEGUN EL TIPO DE INGRESO.
013100*****************************************************************
013200 1200-APLICAR-INGRESO.
013300     PERFORM 1210-ACTUALIZAR-SALDO THRU 1210-EXIT.
013400     MOVE "ACCEPTED" TO LK-DISPOSICION.
013500     IF TR-TIPO = "DC"
013600         STRING "CASH DEPOSIT TO " TR-CUENTA
013700             DELIMITED BY SIZE INTO LK-CONCEPTO-DIARIO.
013800     IF TR-TIPO = "DK"
013900         STRING "CHECK DEPOSIT TO " TR-CUENTA
014000             DELIMITED BY SIZE INTO LK-CONCEPTO-DIARIO.
014100     IF TR-TIPO = "CD"
014200         PERFORM 1220-GENERAR-CONFIRMACION THRU 1220-EXIT
014300         STRING "CARDLESS DEPOSIT (" TR-CODIGO ")"
014400             DELIMITED BY SIZE INTO LK-CONCEPTO-DIARIO
014500         STRING "ACCEPTED CONF=" LK-NUM-CONFIRMACION
014600             DELIMITED BY SIZE INTO LK-DISPOSICION.
014700     MOVE TR-IMPORTE TO LK-IMPORTE-DIARIO.
014800 1200-EXIT.
014900     EXIT.
015000
015100*****************************************************************
015200*1210-ACTUALIZAR-SALDO
015300*****************************************************************
015400 1210-ACTUALIZAR-SALDO.
015500     IF TR-CUENTA = "SAVINGS "
015600         ADD TR-IMPORTE TO CM-SALDO-AHORRO
015700     ELSE
015800         ADD TR-IMPORTE TO CM-SALDO-CORRIENTE.
015900 1210-EXIT.
016000     EXIT.
016100
016200*****************************************************************
016300*1220-GENERAR-CONFIRMACION
016400*SUSTITUYE AL NUMERO ALEATORIO DEL CAJERO ANTIGUO (BR-190):
016500*AVANZA EL CONTADOR COMPARTIDO Y COMPONE "CFnnnnnn".
016600*****************************************************************
016700 1220-GENERAR-CONFIRMACION.
016800     ADD 1 TO LK-CONTADOR-CONFIRMACION.
016900     MOVE LK-CONTADOR-CONFIRMACION TO WS-CONTADOR-EDIT.
017000     STRING "CF" WS-CONTADOR-EDIT DELIMITED BY SIZE
017100         INTO LK-NUM-CONFIRMACION.
017200 1220-EXIT.
017300     EXIT.
