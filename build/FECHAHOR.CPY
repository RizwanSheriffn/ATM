000100*****************************************************************
000200*FECHAHOR.CPY
000300*BLOQUE DE FECHA/HORA DE PROCESO Y CONTADOR DE CONFIRMACION
000400*UNIZARBANK S.A. - DEPARTAMENTO DE PROCESO DE DATOS
000500*COPYLIB COMUN A TODOS LOS PROGRAMAS DEL PASE NOCTURNO.
000600*ADAPTADO DE CAMPOS-FECHA (BANK1-BANK10 ORIGINALES); SE TOMA
000700*LA FECHA/HORA UNA SOLA VEZ AL ARRANCAR EL PASE (PARRAFO
000800*0000-TOMAR-FECHA-HORA) Y SE USA PARA TODOS LOS SELLOS DE
000900*TIEMPO DEL DIARIO; NO SE VUELVE A LEER EL RELOJ DURANTE EL
001000*PROCESO PARA QUE LA SALIDA SEA REPRODUCIBLE.
001100*----------------------------------------------------------------
001200*HISTORIAL DE CAMBIOS
001300*FECHA       AUTOR  PETICION  DESCRIPCION
001400*----------  -----  --------  -------------------------------
001500*1989-03-14  JRC    -------   CREACION INICIAL (COPIA DE
001600*                             CAMPOS-FECHA DE LA PANTALLA).
001700*1996-06-03  AMG    BR-190    SE ANADE FH-NUM-CONFIRMACION Y SU
001800*                             CONTADOR, PARA OPERACIONES SIN
001900*                             TARJETA (CD/CW).
002000*1998-09-09  PGN    Y2K-03    FH-ANO-ACTUAL YA VENIA A 4 DIGITOS
002100*                             (FUNCTION CURRENT-DATE); SIN
002200*                             CAMBIOS EN ESTE COPY.
002300*2001-03-22  DHS    BR-247    SE DOCUMENTA FH-NC-TEXTO COMO
002400*                             ALTERNATIVA DE FH-NUM-CONFIRMACION
002500*                             PARA EL STRING DEL DIARIO.
002600*****************************************************************
002700
002800 01  FH-FECHA-HORA-SISTEMA.
002900*    TOMADA UNA VEZ DE FUNCTION CURRENT-DATE AL ARRANCAR.
003000     05  FH-FECHA-ACTUAL.
003100         10  FH-ANO-ACTUAL          PIC 9(04).
003200         10  FH-MES-ACTUAL          PIC 9(02).
003300         10  FH-DIA-ACTUAL          PIC 9(02).
003400     05  FH-HORA-ACTUAL.
003500         10  FH-HORAS-ACTUAL        PIC 9(02).
003600         10  FH-MINUTOS-ACTUAL      PIC 9(02).
003700         10  FH-SEGUNDOS-ACTUAL     PIC 9(02).
003800         10  FH-MILISEG-ACTUAL      PIC 9(02).
003900     05  FH-DIF-GMT                PIC S9(04).
004000     05  FILLER                    PIC X(02).
004100
004200 01  FH-SELLO-TIEMPO.
004300*    SELLO AAAA-MM-DD HH:MM:SS FORMADO EN 0000-TOMAR-FECHA-HORA,
004400*    LISTO PARA MOVER A TJ-STAMP/PJ-STAMP DE LOS DIARIOS.
004500     05  FH-ST-TEXTO               PIC X(19).
004600     05  FH-ST-TEXTO-R REDEFINES FH-ST-TEXTO.
004700         10  FH-ST-ANO              PIC X(04).
004800         10  FILLER                 PIC X(01).
004900         10  FH-ST-MES              PIC X(02).
005000         10  FILLER                 PIC X(01).
005100         10  FH-ST-DIA              PIC X(02).
005200         10  FILLER                 PIC X(01).
005300         10  FH-ST-HORAS            PIC X(02).
005400         10  FILLER                 PIC X(01).
005500         10  FH-ST-MINUTOS          PIC X(02).
005600         10  FILLER                 PIC X(01).
005700         10  FH-ST-SEGUNDOS         PIC X(02).
005800
005900 01  FH-CONTADOR-CONFIRMACION  PIC 9(06) COMP.
006000*    AVANZA EN CADA INGRESO/REINTEGRO SIN TARJETA ACEPTADO;
006100*    SUSTITUYE AL NUMERO ALEATORIO DEL CAJERO ANTIGUO (BR-190).
006200 01  FH-NUM-CONFIRMACION.
006300     05  FH-NC-PREFIJO             PIC X(02) VALUE "CF".
006400     05  FH-NC-SECUENCIA           PIC 9(06).
006500     05  FH-NUM-CONFIRMACION-R REDEFINES FH-NUM-CONFIRMACION.
006600         10  FH-NC-TEXTO            PIC X(08).
006700     05  FILLER                    PIC X(02).
