000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK4.
000300 AUTHOR. J R CALVO.
000400 INSTALLATION. UNIZARBANK S.A. - CPD ZARAGOZA.
000500 DATE-WRITTEN. 01/30/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*BANK4 - MOTOR DE REINTEGROS (SUBPROGRAMA DEL PASE NOCTURNO)
001000*ES INVOCADO POR BANK1 PARA TR-TIPO = "W1"/"W2"/"W3"
001100*(RAPIDOS), "WC" (LIBRE) Y "CW" (SIN TARJETA). VALIDA
001200*FONDOS SUFICIENTES, ACTUALIZA EL SALDO EN LA COPIA DE LA
001300*CUENTA QUE LE PASA BANK1 Y DEVUELVE EL CONCEPTO DE DIARIO Y
001400*LA DISPOSICION PARA EL LISTADO DE PASE.
001500*----------------------------------------------------------------
001600*HISTORIAL DE CAMBIOS
001700*FECHA       AUTOR  PETICION  DESCRIPCION
001800*----------  -----  --------  -------------------------------
001900*1989-01-30  JRC    -------   CREACION INICIAL: RETIRAR EFECTIVO
002000*                             POR BILLETES, CONTRA LA LIBRETA.
002100*1991-07-02  MSL    BR-114    AHORA RECIBE LA CUENTA (AHORRO O
002200*                             CORRIENTE).
002300*1995-03-11  MSL    BR-171    SE ANADEN LOS IMPORTES RAPIDOS FIJOS
002400*                             (50/100/200) PARA EVITAR TECLEO.
002500*1996-06-03  AMG    BR-190    SE ANADE EL REINTEGRO SIN TARJETA
002600*                             (CW) CON CODIGO DE 6 CIFRAS Y
002700*                             NUMERO DE CONFIRMACION.
002800*1996-09-30  AMG    BR-199    SE ELIMINA LA PANTALLA DE BILLETES;
002900*                             BANK1 YA NO ES INTERACTIVO.
003000*1998-09-09  PGN    Y2K-03    REVISION PASE AL ANO 2000: ESTE
003100*                             PROGRAMA NO MANEJA FECHAS, SIN
003200*                             CAMBIOS.
003300*2000-11-14  RFM    BR-241    LOS CONTADORES Y EL IMPORTE FIJO
003400*                             DE TRABAJO PASAN A 77, NORMA DE
003500*                             LA CASA PARA CAMPOS SUELTOS.
003600*****************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS WS-UPSI-DEPURACION-ON
004200         OFF STATUS IS WS-UPSI-DEPURACION-OFF.
004300*    UPSI-0 SE ENCIENDE DESDE JCL EN LOS PASES DE PRUEBA.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 77  WS-CONTADOR-LLAMADAS      PIC 9(04) COMP VALUE ZERO.
004800 77  WS-CONTADOR-EDIT           PIC 9(06).
004900*    COPIA DISPLAY DEL CONTADOR DE CONFIRMACION (COMP) PARA
005000*    PODER HACER STRING SOBRE ELLA.
005100 77  WS-IMPORTE-FIJO           PIC S9(7)V99.
005200*    IMPORTE RAPIDO (BR-171); SE FIJA SEGUN W1/W2/W3 EN
005300*    1110-FIJAR-IMPORTE-RAPIDO ANTES DE VALIDAR FONDOS.
005400
005500 LINKAGE SECTION.
005600*CUENTA DEL USUARIO TAL Y COMO ESTA EN LA TABLA MAESTRA DE
005700*BANK1; SE ACTUALIZA AQUI POR REFERENCIA.
005800 COPY CUENTAM REPLACING ==CM-REGISTRO== BY ==LK-CUENTA==.
005900
006000*SOLICITUD DE REINTEGRO TAL Y COMO LLEGO EN EL FICHERO DE
006100*MOVIMIENTOS DEL DIA. PARA W1/W2/W3 TR-IMPORTE VIENE A
006200*CERO; EL IMPORTE SE FIJA AQUI SEGUN LA REGLA W4.
006300 COPY TRANSOL REPLACING ==TR-REGISTRO== BY ==LK-TRANSACCION==.
006400
006500 01  LK-CONCEPTO-DIARIO        PIC X(40).
006600 01  LK-IMPORTE-DIARIO         PIC S9(7)V99.
006700 01  LK-DISPOSICION            PIC X(40).
006800 01  LK-ACEPTADA               PIC X(01).
006900     88  LK-ES-ACEPTADA        VALUE "S".
007000     88  LK-ES-RECHAZADA       VALUE "N".
007100*CONTADOR COMPARTIDO DE NUMEROS DE CONFIRMACION, PROPIEDAD
007200*DE BANK1 (COPY FECHAHOR); SE AVANZA AQUI EN CADA REINTEGRO
007300*SIN TARJETA ACEPTADO.
007400 01  LK-CONTADOR-CONFIRMACION  PIC 9(06) COMP.
007500 01  LK-NUM-CONFIRMACION       PIC X(08).
007600
007700 PROCEDURE DIVISION USING LK-CUENTA, LK-TRANSACCION,
007800         LK-CONCEPTO-DIARIO, LK-IMPORTE-DIARIO, LK-DISPOSICION,
007900         LK-ACEPTADA, LK-CONTADOR-CONFIRMACION,
008000         LK-NUM-CONFIRMACION.
008100
008200*****************************************************************
008300*0000-PRINCIPAL
008400*****************************************************************
008500 0000-PRINCIPAL.
008600     ADD 1 TO WS-CONTADOR-LLAMADAS.
008700     PERFORM 1000-RETIRAR THRU 1000-EXIT.
008800     EXIT PROGRAM.
008900
009000*****************************************************************
009100*1000-RETIRAR
009200*PARRAFO DE MANDO: FIJA EL IMPORTE RAPIDO SI PROCEDE (W4),
009300*VALIDA (REGLAS W1-W3, W5) Y APLICA EL REINTEGRO (W6).
009400*****************************************************************
009500 1000-RETIRAR.
009600     MOVE "N" TO LK-ACEPTADA.
009700     MOVE SPACES TO LK-DISPOSICION.
009800     MOVE SPACES TO LK-CONCEPTO-DIARIO.
009900     MOVE SPACES TO LK-NUM-CONFIRMACION.
010000     MOVE ZERO TO LK-IMPORTE-DIARIO.
010100     MOVE ZERO TO WS-IMPORTE-FIJO.
010200     PERFORM 1110-FIJAR-IMPORTE-RAPIDO THRU 1110-EXIT.
010300     PERFORM 1100-VALIDAR-RETIRADA THRU 1100-EXIT.
010400     IF LK-ES-ACEPTADA
010500         PERFORM 1200-APLICAR-RETIRADA THRU 1200-EXIT.
010600 1000-EXIT.
010700     EXIT.
010800
010900*****************************************************************
011000*1110-FIJAR-IMPORTE-RAPIDO
011100*W4: LOS REINTEGROS RAPIDOS TIENEN IMPORTE FIJO; LOS DEMAS
011200*USAN EL IMPORTE DE LA SOLICITUD.
011300*****************************************************************
011400 1110-FIJAR-IMPORTE-RAPIDO.
011500     IF TR-TIPO = "W1"
011600         MOVE 50.00 TO WS-IMPORTE-FIJO
011700         MOVE WS-IMPORTE-FIJO TO TR-IMPORTE
011800         GO TO 1110-EXIT.
011900     IF TR-TIPO = "W2"
012000         MOVE 100.00 TO WS-IMPORTE-FIJO
012100         MOVE WS-IMPORTE-FIJO TO TR-IMPORTE
012200         GO TO 1110-EXIT.
012300     IF TR-TIPO = "W3"
012400         MOVE 200.00 TO WS-IMPORTE-FIJO
012500         MOVE WS-IMPORTE-FIJO TO TR-IMPORTE.
012600 1110-EXIT.
012700     EXIT.
012800
012900*****************************************************************
013000*1100-VALIDAR-RETIRADA
013100*W1: IMPORTE ESTRICTAMENTE POSITIVO.
013200*W2: CUENTA VALIDA (SAVINGS O CHECKING).
013300*W3: FONDOS SUFICIENTES (SALDO < IMPORTE RECHAZA).
013400*W5: EN REINTEGRO SIN TARJETA (CW), CODIGO DE 6 CIFRAS.
013500*****************************************************************
013600 1100-VALIDAR-RETIRADA.
013700     IF TR-IMPORTE NOT > 0
013800         MOVE "AMOUNT MUST BE POSITIVE" TO LK-DISPOSICION
013900         GO TO 1100-EXIT.
014000     IF TR-CUENTA NOT = "SAVINGS " AND
014100         TR-CUENTA NOT = "CHECKING"
014200         MOVE "INVALID ACCOUNT" TO LK-DISPOSICION
014300         GO TO 1100-EXIT.
014400     IF TR-TIPO = "CW" AND TR-CODIGO NOT NUMERIC
014500         MOVE "INVALID CODE FORMAT" TO LK-DISPOSICION
014600         GO TO 1100-EXIT.
014700     IF TR-CUENTA = "SAVINGS " AND
014800         CM-SALDO-AHORRO < TR-IMPORTE
014900         MOVE "INSUFFICIENT FUNDS" TO LK-DISPOSICION
015000         GO TO 1100-EXIT.
015100     IF TR-CUENTA = "CHECKING" AND
015200         CM-SALDO-CORRIENTE < TR-IMPORTE
015300         MOVE "INSUFFICIENT FUNDS" TO LK-DISPOSICION
015400         GO TO 1100-EXIT.
015500     MOVE "S" TO LK-ACEPTADA.
015600 1100-EXIT.
015700     EXIT.
015800
015900*****************************************************************
016000*1200-APLICAR-RETIRADA
016100*W6: NUEVO SALDO = SALDO ANTERIOR - IMPORTE. CONSTRUYE EL
016200*CONCEPTO DE DIARIO SEGUN EL TIPO DE REINTEGRO.
016300*****************************************************************
016400 1200-APLICAR-RETIRADA.
016500     PERFORM 1210-ACTUALIZAR-SALDO THRU 1210-EXIT.
016600     MOVE "ACCEPTED" TO LK-DISPOSICION.
016700     IF TR-TIPO = "CW"
016800         PERFORM 1220-GENERAR-CONFIRMACION THRU 1220-EXIT
016900         STRING "CARDLESS WITHDRAWAL (" TR-CODIGO ")"
017000             DELIMITED BY SIZE INTO LK-CONCEPTO-DIARIO
017100         STRING "ACCEPTED CONF=" LK-NUM-CONFIRMACION
017200             DELIMITED BY SIZE INTO LK-DISPOSICION
017300     ELSE
017400         STRING "WITHDRAWAL FROM " TR-CUENTA
017500             DELIMITED BY SIZE INTO LK-CONCEPTO-DIARIO.
017600     MOVE TR-IMPORTE TO LK-IMPORTE-DIARIO.
017700 1200-EXIT.
017800     EXIT.
017900
018000*****************************************************************
018100*1210-ACTUALIZAR-SALDO
018200*****************************************************************
018300 1210-ACTUALIZAR-SALDO.
018400     IF TR-CUENTA = "SAVINGS "
018500         SUBTRACT TR-IMPORTE FROM CM-SALDO-AHORRO
018600     ELSE
018700         SUBTRACT TR-IMPORTE FROM CM-SALDO-CORRIENTE.
018800 1210-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200*1220-GENERAR-CONFIRMACION
019300*SUSTITUYE AL NUMERO ALEATORIO DEL CAJERO ANTIGUO (BR-190):
019400*AVANZA EL CONTADOR COMPARTIDO Y COMPONE "CFnnnnnn".
019500*****************************************************************
019600 1220-GENERAR-CONFIRMACION.
019700     ADD 1 TO LK-CONTADOR-CONFIRMACION.
019800     MOVE LK-CONTADOR-CONFIRMACION TO WS-CONTADOR-EDIT.
019900     STRING "CF" WS-CONTADOR-EDIT DELIMITED BY SIZE
020000         INTO LK-NUM-CONFIRMACION.
020100 1220-EXIT.
020200     EXIT.
