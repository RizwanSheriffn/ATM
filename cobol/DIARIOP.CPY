000100*****************************************************************
000200*DIARIOP.CPY
000300*REGISTRO DE DIARIO DE CLAVES (INTENTOS Y CAMBIOS DE PIN)
000400*UNIZARBANK S.A. - DEPARTAMENTO DE PROCESO DE DATOS
000500*SALIDA DEL PASE NOCTURNO (BANK1) Y DEL PROGRAMA DE EXTRACTO
000600*DE CLAVES (BANK9). UN REGISTRO POR CADA INTENTO DE
000700*AUTENTICACION Y POR CADA CAMBIO DE CLAVE, ACEPTADO O NO.
000800*----------------------------------------------------------------
000900*HISTORIAL DE CAMBIOS
001000*FECHA       AUTOR  PETICION  DESCRIPCION
001100*----------  -----  --------  -------------------------------
001200*1989-03-14  JRC    -------   CREACION INICIAL: SOLO FECHA,
001300*                             SIN DESGLOSE DE HORA.
001400*1999-02-18  PGN    BR-233    COMPARTE FORMATO DE FECHA CON
001500*                             DIARIOM.CPY PARA EL CONTROL DE
001600*                             LOS TRES INTENTOS CONSECUTIVOS.
001700*1999-06-04  PGN    BR-241    DP-FECHA-HORA SE DESGLOSA AHORA A
001800*                             HORA:MINUTO:SEGUNDO, IGUAL QUE
001900*                             DIARIOM.CPY; ANTES SOLO LLEVABA LA
002000*                             FECHA Y EL DIARIO DE CLAVES NO SE
002100*                             PODIA ORDENAR DENTRO DEL MISMO DIA.
002200*2003-07-02  RFM    BR-261    SE DOCUMENTA EL USO DE
002300*                             DP-FECHA-HORA-R POR BANK9 PARA EL
002400*                             EXTRACTO DE CLAVES; SIN CAMBIOS DE
002500*                             LAYOUT.
002600*****************************************************************
002700
002800 01  DP-REGISTRO.
002900     05  DP-USER-ID                PIC X(07).
003000     05  DP-FECHA-HORA             PIC X(19).
003100*FORMATO AAAA-MM-DD HH:MM:SS - VER DIARIOM.CPY.
003200     05  DP-FECHA-HORA-R REDEFINES DP-FECHA-HORA.
003300         10  DP-FH-ANO              PIC 9(04).
003400         10  FILLER                 PIC X(01).
003500         10  DP-FH-MES              PIC 9(02).
003600         10  FILLER                 PIC X(01).
003700         10  DP-FH-DIA              PIC 9(02).
003800         10  FILLER                 PIC X(01).
003900         10  DP-FH-HORA             PIC 9(02).
004000         10  FILLER                 PIC X(01).
004100         10  DP-FH-MINUTO           PIC 9(02).
004200         10  FILLER                 PIC X(01).
004300         10  DP-FH-SEGUNDO          PIC 9(02).
004400     05  DP-CONCEPTO               PIC X(40).
004500*EJ. "SUCCESSFUL PIN AUTHENTICATION", "SUCCESSFUL PIN CHANGE".
004600     05  FILLER                    PIC X(01).
