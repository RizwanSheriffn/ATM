000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK6.
000300 AUTHOR. J R CALVO.
000400 INSTALLATION. UNIZARBANK S.A. - CPD ZARAGOZA.
000500 DATE-WRITTEN. 02/06/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*BANK6 - MOTOR DE TRANSFERENCIAS (SUBPROGRAMA DEL PASE
001000*NOCTURNO). ES INVOCADO POR BANK1 PARA TR-TIPO = "TA"
001100*(ENTRE CUENTAS PROPIAS) Y "TU" (A OTRO USUARIO). RECIBE
001200*LA CUENTA ORIGEN Y LA CUENTA DESTINO YA LOCALIZADAS POR
001300*BANK1 EN SU TABLA MAESTRA (PARA TA AMBAS SON EL MISMO
001400*REGISTRO DE CLIENTE), VALIDA IMPORTE Y FONDOS, APLICA EL
001500*CARGO Y EL ABONO COMO PAREJA ATOMICA Y DEVUELVE EL
001600*CONCEPTO DE DIARIO Y LA DISPOSICION. NO ESCRIBE EN NINGUN
001700*FICHERO: EL DIARIO Y EL LISTADO LOS ESCRIBE BANK1.
001800*----------------------------------------------------------------
001900*HISTORIAL DE CAMBIOS
002000*FECHA       AUTOR  PETICION  DESCRIPCION
002100*----------  -----  --------  -------------------------------
002200*1989-02-06  JRC    -------   CREACION INICIAL: ORDENAR
002300*                             TRANSFERENCIA ENTRE TARJETAS,
002400*                             CONTRA movimientos.ubd.
002500*1990-02-08  MSL    BR-077    SE ADMITE TRANSFERENCIA A OTRO
002600*                             TITULAR (ANTES SOLO A SI MISMO).
002700*1991-07-02  MSL    BR-114    CADA TITULAR TIENE AHORRO Y
002800*                             CORRIENTE; SE ANADE LA
002900*                             TRANSFERENCIA ENTRE CUENTAS
003000*                             PROPIAS (TA).
003100*1996-09-30  AMG    BR-199    SE ELIMINA LA PANTALLA DE
003200*                             ORDENAR TRANSFERENCIA; BANK1 YA
003300*                             NO ES INTERACTIVO Y LOCALIZA LA
003400*                             CUENTA DESTINO POR SU CUENTA.
003500*1998-09-09  PGN    Y2K-03    REVISION PASE AL ANO 2000: ESTE
003600*                             PROGRAMA NO MANEJA FECHAS, SIN
003700*                             CAMBIOS.
003800*2002-04-11  DHS    BR-255    EL CONTADOR DE LLAMADAS PASA A
003900*                             77 (NORMA DE LA CASA PARA
004000*                             CAMPOS DE SOLO TRAZA).
004100*****************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS WS-UPSI-DEPURACION-ON
004700         OFF STATUS IS WS-UPSI-DEPURACION-OFF.
004800*    UPSI-0 SE ENCIENDE DESDE JCL EN LOS PASES DE PRUEBA.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 77  WS-CONTADOR-LLAMADAS      PIC 9(04) COMP VALUE ZERO.
005300*    CUENTA LAS TRANSFERENCIAS ATENDIDAS EN EL PASE; SOLO
005400*    PARA TRAZA.
005500
005600 LINKAGE SECTION.
005700*CUENTA ORIGEN (EL TITULAR QUE ORDENA LA TRANSFERENCIA) TAL
005800*Y COMO ESTA EN LA TABLA MAESTRA DE BANK1; SE ACTUALIZA
005900*AQUI POR REFERENCIA.
006000 COPY CUENTAM REPLACING ==CM-REGISTRO== BY
006100         ==LK-CUENTA-ORIGEN==.
006200
006300*CUENTA DESTINO TAL Y COMO LA LOCALIZO BANK1. EN TA (ENTRE
006400*CUENTAS PROPIAS) ES EL MISMO REGISTRO QUE LK-CUENTA-ORIGEN,
006500*PASADO DOS VECES; EN TU (A OTRO TITULAR) ES EL REGISTRO DEL
006600*TITULAR DESTINO.
006700 COPY CUENTAM REPLACING ==CM-REGISTRO== BY
006800         ==LK-CUENTA-DESTINO==.
006900
007000*SOLICITUD DE TRANSFERENCIA TAL Y COMO LLEGO EN EL FICHERO
007100*DE MOVIMIENTOS DEL DIA; SOLO SE LEE, NO SE MODIFICA.
007200 COPY TRANSOL REPLACING ==TR-REGISTRO== BY ==LK-TRANSACCION==.
007300
007400 01  LK-CONCEPTO-DIARIO        PIC X(40).
007500 01  LK-IMPORTE-DIARIO         PIC S9(7)V99.
007600 01  LK-DISPOSICION            PIC X(40).
007700 01  LK-ACEPTADA               PIC X(01).
007800     88  LK-ES-ACEPTADA        VALUE "S".
007900     88  LK-ES-RECHAZADA       VALUE "N".
008000
008100 PROCEDURE DIVISION USING LK-CUENTA-ORIGEN, LK-CUENTA-DESTINO,
008200         LK-TRANSACCION, LK-CONCEPTO-DIARIO, LK-IMPORTE-DIARIO,
008300         LK-DISPOSICION, LK-ACEPTADA.
008400
008500*****************************************************************
008600*0000-PRINCIPAL
008700*****************************************************************
008800 0000-PRINCIPAL.
008900     ADD 1 TO WS-CONTADOR-LLAMADAS.
009000     PERFORM 1000-TRANSFERIR THRU 1000-EXIT.
009100     EXIT PROGRAM.
009200
009300*****************************************************************
009400*1000-TRANSFERIR
009500*PARRAFO DE MANDO: VALIDA (REGLAS T1-T3) Y, SI PROCEDE,
009600*APLICA LA TRANSFERENCIA (REGLAS T5-T6). EL CASO T4
009700*(TITULAR DESTINO INEXISTENTE EN TU) LO RESUELVE BANK1
009800*ANTES DE LLAMAR: SI NO LO ENCUENTRA, NI SIQUIERA LLAMA.
009900*****************************************************************
010000 1000-TRANSFERIR.
010100     MOVE "N" TO LK-ACEPTADA.
010200     MOVE SPACES TO LK-DISPOSICION.
010300     MOVE SPACES TO LK-CONCEPTO-DIARIO.
010400     MOVE ZERO TO LK-IMPORTE-DIARIO.
010500     PERFORM 1100-VALIDAR-TRANSFERENCIA THRU 1100-EXIT.
010600     IF LK-ES-ACEPTADA
010700         PERFORM 1200-APLICAR-TRANSFERENCIA THRU 1200-EXIT.
010800 1000-EXIT.
010900     EXIT.
011000
011100*****************************************************************
011200*1100-VALIDAR-TRANSFERENCIA
011300*T1: IMPORTE ESTRICTAMENTE POSITIVO.
011400*T2: CUENTA ORIGEN VALIDA Y CON FONDOS SUFICIENTES (SALDO
011500*< IMPORTE RECHAZA).
011600*T3: EN TRANSFERENCIA ENTRE CUENTAS PROPIAS (TA), LA CUENTA
011700*DESTINO DEBE SER DISTINTA DE LA ORIGEN. LA VALIDEZ DE LA
011800*CUENTA DESTINO (PARTE DE T4) SE COMPRUEBA AQUI PARA AMBOS
011900*TIPOS DE TRANSFERENCIA.
012000*****************************************************************
012100 1100-VALIDAR-TRANSFERENCIA.
012200     IF TR-IMPORTE NOT > 0
012300         MOVE "AMOUNT MUST BE POSITIVE" TO LK-DISPOSICION
012400         GO TO 1100-EXIT.
012500     IF TR-CUENTA NOT = "SAVINGS " AND
012600         TR-CUENTA NOT = "CHECKING"
012700         MOVE "INVALID ACCOUNT" TO LK-DISPOSICION
012800         GO TO 1100-EXIT.
012900     IF TR-DEST-CUENTA NOT = "SAVINGS " AND
013000         TR-DEST-CUENTA NOT = "CHECKING"
013100         MOVE "INVALID ACCOUNT" TO LK-DISPOSICION
013200         GO TO 1100-EXIT.
013300     IF TR-TIPO = "TA" AND TR-DEST-CUENTA = TR-CUENTA
013400         MOVE "CANNOT TRANSFER TO THE SAME ACCOUNT"
013500             TO LK-DISPOSICION
013600         GO TO 1100-EXIT.
013700     IF TR-CUENTA = "SAVINGS " AND
013800         CM-SALDO-AHORRO OF LK-CUENTA-ORIGEN < TR-IMPORTE
013900         MOVE "INSUFFICIENT FUNDS" TO LK-DISPOSICION
014000         GO TO 1100-EXIT.
014100     IF TR-CUENTA = "CHECKING" AND
014200         CM-SALDO-CORRIENTE OF LK-CUENTA-ORIGEN < TR-IMPORTE
014300         MOVE "INSUFFICIENT FUNDS" TO LK-DISPOSICION
014400         GO TO 1100-EXIT.
014500     MOVE "S" TO LK-ACEPTADA.
014600 1100-EXIT.
014700     EXIT.
014800
014900*****************************************************************
015000*1200-APLICAR-TRANSFERENCIA
015100*T6: UN UNICO ASIENTO DE DIARIO, CONTRA EL TITULAR ORIGEN,
015200*POR EL IMPORTE TRANSFERIDO. CONSTRUYE EL CONCEPTO SEGUN
015300*EL TIPO DE TRANSFERENCIA.
015400*****************************************************************
015500 1200-APLICAR-TRANSFERENCIA.
015600     PERFORM 1210-ACTUALIZAR-SALDOS THRU 1210-EXIT.
015700     MOVE "ACCEPTED" TO LK-DISPOSICION.
015800     IF TR-TIPO = "TA"
015900         STRING "TRANSFER FROM " TR-CUENTA " TO "
016000             TR-DEST-CUENTA
016100             DELIMITED BY SIZE INTO LK-CONCEPTO-DIARIO
016200     ELSE
016300         STRING "TRANSFER TO " TR-DEST-USER-ID " "
016400             TR-DEST-CUENTA
016500             DELIMITED BY SIZE INTO LK-CONCEPTO-DIARIO.
016600     MOVE TR-IMPORTE TO LK-IMPORTE-DIARIO.
016700 1200-EXIT.
016800     EXIT.
016900
017000*****************************************************************
017100*1210-ACTUALIZAR-SALDOS
017200*T5: CARGO EN LA CUENTA ORIGEN Y ABONO EN LA CUENTA DESTINO
017300*SE APLICAN JUNTOS, COMO UNA SOLA PAREJA, SIN ESCRIBIR
017400*NADA ENTRE MEDIAS.
017500*****************************************************************
017600 1210-ACTUALIZAR-SALDOS.
017700     IF TR-CUENTA = "SAVINGS "
017800         SUBTRACT TR-IMPORTE FROM
017900             CM-SALDO-AHORRO OF LK-CUENTA-ORIGEN
018000     ELSE
018100         SUBTRACT TR-IMPORTE FROM
018200             CM-SALDO-CORRIENTE OF LK-CUENTA-ORIGEN.
018300     IF TR-DEST-CUENTA = "SAVINGS "
018400         ADD TR-IMPORTE TO
018500             CM-SALDO-AHORRO OF LK-CUENTA-DESTINO
018600     ELSE
018700         ADD TR-IMPORTE TO
018800             CM-SALDO-CORRIENTE OF LK-CUENTA-DESTINO.
018900 1210-EXIT.
019000     EXIT.
