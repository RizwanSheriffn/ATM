000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK2.
000300 AUTHOR. J R CALVO.
000400 INSTALLATION. UNIZARBANK S.A. - CPD ZARAGOZA.
000500 DATE-WRITTEN. 01/17/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*BANK2 - CONSULTA DE SALDO (SUBPROGRAMA DEL PASE NOCTURNO)
001000*ES INVOCADO POR BANK1 PARA LAS PETICIONES TR-TIPO = "BI".
001100*RECIBE LA CUENTA DEL USUARIO YA LOCALIZADA EN LA TABLA
001200*MAESTRA DE BANK1 Y DEVUELVE UNA LINEA DE TEXTO CON EL SALDO
001300*DE CADA UNA DE LAS DOS CUENTAS, PARA QUE BANK1 LAS IMPRIMA
001400*SANGRADAS BAJO LA LINEA DE DETALLE DEL LISTADO DE PASE.
001500*NO ABRE NINGUN FICHERO PROPIO: NO HAY MOVIMIENTO DE SALDO
001600*NI ASIENTO DE DIARIO EN UNA CONSULTA.
001700*----------------------------------------------------------------
001800*HISTORIAL DE CAMBIOS
001900*FECHA       AUTOR  PETICION  DESCRIPCION
002000*----------  -----  --------  -------------------------------
002100*1989-01-17  JRC    -------   CREACION INICIAL: CONSULTA DE
002200*                             SALDO CONTRA movimientos.ubd POR
002300*                             NUMERO DE TARJETA (TNUM).
002400*1991-07-02  MSL    BR-114    AHORA SE DEVUELVEN DOS SALDOS
002500*                             (AHORRO Y CORRIENTE) EN VEZ DE
002600*                             UNO SOLO.
002700*1996-09-30  AMG    BR-199    SE SUSTITUYE LA PANTALLA DE
002800*                             CONSULTA POR EL FORMATO DE LINEA
002900*                             DE TEXTO DEL LISTADO DE PASE
003000*                             NOCTURNO (BANK1 YA NO ES
003100*                             INTERACTIVO).
003200*1998-09-09  PGN    Y2K-03    REVISION PASE AL ANO 2000: ESTE
003300*                             PROGRAMA NO MANEJA FECHAS, SIN
003400*                             CAMBIOS.
003500*1999-02-18  PGN    BR-233    LIMPIEZA DE COMENTARIOS SOBRANTES
003600*                             DE LA PANTALLA ANTIGUA.
003700*2000-11-14  RFM    BR-241    WS-CONTADOR-LLAMADAS PASA A 77,
003800*                             COMO LOS DEMAS CONTADORES DE
003900*                             TRAZA DEL PASE.
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS WS-UPSI-DEPURACION-ON
004600         OFF STATUS IS WS-UPSI-DEPURACION-OFF.
004700*    UPSI-0 SE ENCIENDE DESDE JCL EN LOS PASES DE PRUEBA PARA
004800*    ACTIVAR TRAZAS ADICIONALES (VER 1000-CONSULTAR-SALDO).
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*TABLA DE LAS DOS CUENTAS DEL USUARIO, PARA RECORRERLA CON
005300*INDICE EN VEZ DE REPETIR LA MISMA LOGICA DOS VECES.
005400 01  WS-TABLA-CUENTAS.
005500     05  WS-CUENTA-TAB OCCURS 2 TIMES INDEXED BY WS-IX-CUENTA.
005600         10  WS-TAB-ETIQUETA        PIC X(08).
005700         10  WS-TAB-SALDO           PIC S9(7)V99.
005800 77  WS-CONTADOR-LLAMADAS      PIC 9(04) COMP VALUE ZERO.
005900*    CUENTA LAS CONSULTAS ATENDIDAS EN EL PASE; SOLO PARA TRAZA.
006000
006100*LINEA DE SALIDA CONSTRUIDA Y SU DESGLOSE, PARA PODER
006200*RELLENAR ETIQUETA E IMPORTE POR SEPARADO ANTES DE MOVERLA
006300*A LK-LINEA-AHORRO/LK-LINEA-CORRIENTE.
006400 01  WS-LINEA-CONSTRUIDA       PIC X(80).
006500 01  WS-LINEA-CONSTRUIDA-R REDEFINES WS-LINEA-CONSTRUIDA.
006600     05  WS-LC-ETIQUETA            PIC X(20).
006700     05  WS-LC-IMPORTE-EDIT        PIC $Z,ZZZ,ZZ9.99.
006800     05  FILLER                    PIC X(47).
006900
007000 LINKAGE SECTION.
007100*REGISTRO DE CUENTA YA LOCALIZADO POR BANK1 EN SU TABLA
007200*MAESTRA; SE RECIBE POR REFERENCIA, NO SE MODIFICA AQUI.
007300 COPY CUENTAM REPLACING ==CM-REGISTRO== BY ==LK-CUENTA==.
007400
007500 01  LK-LINEA-AHORRO           PIC X(80).
007600 01  LK-LINEA-CORRIENTE        PIC X(80).
007700
007800 PROCEDURE DIVISION USING LK-CUENTA, LK-LINEA-AHORRO,
007900         LK-LINEA-CORRIENTE.
008000
008100*****************************************************************
008200*0000-PRINCIPAL
008300*UNICO PUNTO DE ENTRADA DEL SUBPROGRAMA.
008400*****************************************************************
008500 0000-PRINCIPAL.
008600     ADD 1 TO WS-CONTADOR-LLAMADAS.
008700     PERFORM 1000-CONSULTAR-SALDO THRU 1000-EXIT.
008800     EXIT PROGRAM.
008900
009000*****************************************************************
009100*1000-CONSULTAR-SALDO
009200*CARGA LA TABLA WS-CUENTA-TAB CON LAS ETIQUETAS Y SALDOS DE
009300*LAS DOS CUENTAS DEL CLIENTE (R1: CUENTA NO POSEIDA = 0.00;
009400*AQUI SIEMPRE HAY LAS DOS, PUES CUENTAM.CPY RESERVA AMBOS
009500*SALDOS Y EL QUE NO SE USA QUEDA A CERO) Y CONSTRUYE LAS DOS
009600*LINEAS DE SALIDA RECORRIENDO LA TABLA CON INDICE.
009700*****************************************************************
009800 1000-CONSULTAR-SALDO.
009900     MOVE "SAVINGS"  TO WS-TAB-ETIQUETA (1).
010000     MOVE CM-SALDO-AHORRO TO WS-TAB-SALDO (1).
010100     MOVE "CHECKING" TO WS-TAB-ETIQUETA (2).
010200     MOVE CM-SALDO-CORRIENTE TO WS-TAB-SALDO (2).
010300
010400     PERFORM 1100-FORMATEAR-LINEA THRU 1100-EXIT
010500         VARYING WS-IX-CUENTA FROM 1 BY 1
010600         UNTIL WS-IX-CUENTA > 2.
010700 1000-EXIT.
010800     EXIT.
010900
011000*****************************************************************
011100*1100-FORMATEAR-LINEA
011200*CONSTRUYE UNA LINEA "<ETIQUETA> BALANCE   $IMPORTE" Y LA
011300*DEPOSITA EN LK-LINEA-AHORRO (INDICE 1) O LK-LINEA-CORRIENTE
011400*(INDICE 2).
011500*****************************************************************
011600 1100-FORMATEAR-LINEA.
011700     MOVE SPACES TO WS-LINEA-CONSTRUIDA.
011800     STRING WS-TAB-ETIQUETA (WS-IX-CUENTA) DELIMITED BY SPACE
011900         " BALANCE" DELIMITED BY SIZE
012000         INTO WS-LC-ETIQUETA.
012100     MOVE WS-TAB-SALDO (WS-IX-CUENTA) TO WS-LC-IMPORTE-EDIT.
012200     IF WS-IX-CUENTA = 1
012300         MOVE WS-LINEA-CONSTRUIDA TO LK-LINEA-AHORRO
012400     ELSE
012500         MOVE WS-LINEA-CONSTRUIDA TO LK-LINEA-CORRIENTE.
012600 1100-EXIT.
012700     EXIT.
