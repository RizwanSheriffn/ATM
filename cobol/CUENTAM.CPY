000100*****************************************************************
000200*CUENTAM.CPY
000300*REGISTRO DE CUENTA DE CLIENTE - FICHERO MAESTRO DE CUENTAS
000400*UNIZARBANK S.A. - DEPARTAMENTO DE PROCESO DE DATOS
000500*COPYLIB COMUN A TODOS LOS PROGRAMAS DEL PASE NOCTURNO DE
000600*MOVIMIENTOS DE CAJERO (BANK1, BANK2, BANK4, BANK5, BANK6,
000700*BANK8).
000800*----------------------------------------------------------------
000900*UN REGISTRO POR CLIENTE. EL CLIENTE TIENE SIEMPRE LAS DOS
001000*CUENTAS (AHORRO Y CORRIENTE); SI UNA NO SE USA SU SALDO
001100*QUEDA A CERO.
001200*----------------------------------------------------------------
001300*HISTORIAL DE CAMBIOS
001400*FECHA       AUTOR  PETICION  DESCRIPCION
001500*----------  -----  --------  -------------------------------
001600*1989-03-14  JRC    -------   CREACION INICIAL (SOLO AHORRO).
001700*1991-07-02  MSL    BR-114    SE ANADE CM-SALDO-CORRIENTE; EL
001800*                             CLIENTE PASA A TENER DOS CUENTAS.
001900*1994-11-22  JRC    BR-208    CM-CLAVE PASA A 4 DIGITOS (ANTES
002000*                             3); SE ANADE CM-CLAVE-R.
002100*1998-09-09  PGN    Y2K-03    REVISION PASE AL ANO 2000: ESTE
002200*                             COPY NO LLEVA FECHAS, SIN CAMBIOS.
002300*1999-02-18  PGN    BR-233    TOPE DE INTENTOS FALLIDOS BAJA DE
002400*                             5 A 3 (NORMATIVA DE SEGURIDAD).
002500*2003-07-02  RFM    BR-261    SE DOCUMENTA EL USO DE CM-CLAVE-R
002600*                             Y CM-USER-ID-R POR LOS PROGRAMAS
002700*                             DE CONSULTA; SIN CAMBIOS DE
002800*                             LAYOUT.
002900*****************************************************************
003000
003100 01  CM-REGISTRO.
003200     05  CM-USER-ID                PIC X(07).
003300*    IDENTIFICADOR DE CLIENTE, EJ. USER001.
003400     05  CM-USER-ID-R REDEFINES CM-USER-ID.
003500         10  CM-USER-PREFIJO       PIC X(04).
003600         10  CM-USER-SECUENCIA     PIC 9(03).
003700     05  CM-CLAVE                  PIC X(04).
003800*    CREDENCIAL ALMACENADA (4 DIGITOS). VER BR-208.
003900     05  CM-CLAVE-R REDEFINES CM-CLAVE.
004000         10  CM-CLAVE-NUM          PIC 9(04).
004100     05  CM-SALDO-AHORRO           PIC S9(7)V99.
004200     05  CM-SALDO-CORRIENTE        PIC S9(7)V99.
004300     05  CM-INTENTOS-FALLIDOS      PIC 9(01).
004400         88  CM-SIN-FALLOS         VALUE 0.
004500         88  CM-CUENTA-BLOQUEADA   VALUE 3.
004600     05  FILLER                    PIC X(03).
