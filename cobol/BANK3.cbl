000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK3.
000300 AUTHOR. J R CALVO.
000400 INSTALLATION. UNIZARBANK S.A. - CPD ZARAGOZA.
000500 DATE-WRITTEN. 01/11/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*BANK3 - EXTRACTO DE MOVIMIENTOS (SUBPROGRAMA DEL PASE
001000*NOCTURNO). ES INVOCADO POR BANK1 PARA TR-TIPO = "TH"
001100*(HISTORICO COMPLETO) Y "MS" (MINIEXTRACTO, LOS 5 ULTIMOS
001200*MOVIMIENTOS). RECORRE LA TABLA EN MEMORIA DEL DIARIO DE
001300*MOVIMIENTOS (QUE BANK1 VA RELLENANDO A MEDIDA QUE APLICA
001400*INGRESOS, REINTEGROS Y TRANSFERENCIAS DE TODOS LOS
001500*USUARIOS DEL PASE) Y DEVUELVE LAS LINEAS DEL USUARIO
001600*SOLICITADO. NO ABRE NINGUN FICHERO PROPIO: EL DIARIO DE
001700*MOVIMIENTOS LO ESCRIBE BANK1 AL FINAL DEL PASE.
001800*----------------------------------------------------------------
001900*HISTORIAL DE CAMBIOS
002000*FECHA       AUTOR  PETICION  DESCRIPCION
002100*----------  -----  --------  -------------------------------
002200*1988-01-11  JRC    -------   CREACION INICIAL: EXTRACTO DE
002300*                             MOVIMIENTOS CONTRA movimientos.ubd
002400*                             POR NUMERO DE TARJETA (TNUM), CON
002500*                             PANTALLA PAGINADA.
002600*1993-04-05  MSL    BR-151    SE ANADE EL MINIEXTRACTO (LOS 5
002700*                             ULTIMOS MOVIMIENTOS), ANTES SOLO
002800*                             HABIA HISTORICO COMPLETO.
002900*1996-09-30  AMG    BR-199    SE ELIMINA LA PANTALLA PAGINADA;
003000*                             BANK1 YA NO ES INTERACTIVO.
003100*1998-09-09  PGN    Y2K-03    DM-FECHA-HORA A 4 DIGITOS DE ANO;
003200*                             SIN CAMBIOS EN ESTE PROGRAMA, SOLO
003300*                             EN DIARIOM.CPY.
003400*2000-11-14  RFM    BR-241    LOS CONTADORES, INDICES Y EL AREA
003500*                             DE INTERCAMBIO DEL MINIEXTRACTO
003600*                             PASAN A 77 (NORMA DE LA CASA).
003700*****************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON STATUS IS WS-UPSI-DEPURACION-ON
004300         OFF STATUS IS WS-UPSI-DEPURACION-OFF.
004400*    UPSI-0 SE ENCIENDE DESDE JCL EN LOS PASES DE PRUEBA.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 77  WS-CONTADOR-LLAMADAS      PIC 9(04) COMP VALUE ZERO.
004900*    CUENTA LOS EXTRACTOS ATENDIDOS EN EL PASE; SOLO PARA
005000*    TRAZA.
005100 77  WS-INDICE-ACTUAL          PIC 9(04) COMP.
005200*    FILA DE LK-TABLA-MOVTOS QUE 1300-FORMATEAR-LINEA DEBE
005300*    CONVERTIR EN LINEA DE SALIDA.
005400 77  WS-INDICE-RETROCESO       PIC 9(04) COMP.
005500*    RECORRIDO DE ATRAS HACIA ADELANTE PARA EL MINIEXTRACTO.
005600 77  WS-IZQ                    PIC 9(04) COMP.
005700 77  WS-DER                    PIC 9(04) COMP.
005800 77  WS-LINEA-TEMP             PIC X(80).
005900*    USADOS POR 1120-INVERTIR-ORDEN PARA DEJAR EL MINIEXTRACTO
006000*    EN ORDEN CRONOLOGICO ASCENDENTE (SE RECOGIO AL REVES).
006100 01  WS-LINEA-CONSTRUIDA       PIC X(80).
006200 01  WS-LINEA-CONSTRUIDA-R REDEFINES WS-LINEA-CONSTRUIDA.
006300     05  WS-LC-SELLO              PIC X(19).
006400     05  FILLER                   PIC X(01).
006500     05  WS-LC-CONCEPTO           PIC X(40).
006600     05  FILLER                   PIC X(01).
006700     05  WS-LC-IMPORTE-EDIT       PIC $Z,ZZZ,ZZ9.99.
006800     05  FILLER                   PIC X(06).
006900
007000 LINKAGE SECTION.
007100*USUARIO CUYO EXTRACTO SE SOLICITA (TR-USER-ID DE LA
007200*PETICION "TH"/"MS" QUE LLEGO A BANK1).
007300 01  LK-USUARIO-CONSULTA      PIC X(07).
007400 01  LK-USUARIO-CONSULTA-R REDEFINES LK-USUARIO-CONSULTA.
007500     05  LK-UC-PREFIJO            PIC X(04).
007600     05  LK-UC-SECUENCIA          PIC 9(03).
007700
007800*PETICION QUE LLEGO A BANK1; SOLO SE USA TR-TIPO PARA
007900*DISTINGUIR "TH" DE "MS".
008000 COPY TRANSOL REPLACING ==TR-REGISTRO== BY ==LK-TRANSACCION==.
008100
008200*TABLA EN MEMORIA DEL DIARIO DE MOVIMIENTOS DE TODO EL
008300*PASE, PROPIEDAD DE BANK1, EN ORDEN CRONOLOGICO DE
008400*GRABACION.
008500 01  LK-TABLA-MOVTOS.
008600     05  LK-TABLA-MOVTOS-FILA OCCURS 50 TIMES
008700         INDEXED BY LK-IX-MOVTO.
008800         10  LK-TM-USUARIO        PIC X(07).
008900         10  LK-TM-SELLO          PIC X(19).
009000         10  LK-TM-SELLO-R REDEFINES LK-TM-SELLO.
009100             15  LK-TM-FECHA          PIC X(10).
009200             15  FILLER               PIC X(01).
009300             15  LK-TM-HORA           PIC X(08).
009400         10  LK-TM-CONCEPTO       PIC X(40).
009500         10  LK-TM-IMPORTE        PIC S9(7)V99.
009600 01  LK-NUM-MOVTOS            PIC 9(04) COMP.
009700*    NUMERO DE FILAS OCUPADAS EN LK-TABLA-MOVTOS A FECHA DE
009800*    ESTA PETICION.
009900
010000*LINEAS DE SALIDA PARA EL LISTADO DE PASE, UNA POR CADA
010100*MOVIMIENTO DEVUELTO (O UNA UNICA LINEA "SIN MOVIMIENTOS"
010200*SI NO TIENE NINGUNO).
010300 01  LK-TABLA-SALIDA.
010400     05  LK-TS-FILA OCCURS 50 TIMES INDEXED BY LK-IX-SALIDA.
010500         10  LK-TS-LINEA          PIC X(80).
010600 01  LK-NUM-SALIDA            PIC 9(04) COMP.
010700
010800 PROCEDURE DIVISION USING LK-USUARIO-CONSULTA, LK-TRANSACCION,
010900         LK-TABLA-MOVTOS, LK-NUM-MOVTOS, LK-TABLA-SALIDA,
011000         LK-NUM-SALIDA.
011100
011200*****************************************************************
011300*0000-PRINCIPAL
011400*****************************************************************
011500 0000-PRINCIPAL.
011600     ADD 1 TO WS-CONTADOR-LLAMADAS.
011700     IF TR-TIPO = "TH"
011800         PERFORM 1000-HISTORICO THRU 1000-EXIT
011900     ELSE
012000         PERFORM 1100-MINIEXTRACTO THRU 1100-EXIT.
012100     EXIT PROGRAM.
012200
012300*****************************************************************
012400*1000-HISTORICO
012500*TH: TODOS LOS MOVIMIENTOS DEL USUARIO, EN EL MISMO ORDEN
012600*CRONOLOGICO EN QUE SE GRABARON.
012700*****************************************************************
012800 1000-HISTORICO.
012900     MOVE ZERO TO LK-NUM-SALIDA.
013000     IF LK-NUM-MOVTOS > 0
013100         PERFORM 1010-BUSCAR-TODOS THRU 1010-EXIT
013200             VARYING LK-IX-MOVTO FROM 1 BY 1
013300             UNTIL LK-IX-MOVTO > LK-NUM-MOVTOS.
013400     IF LK-NUM-SALIDA = 0
013500         PERFORM 1200-SIN-MOVIMIENTOS THRU 1200-EXIT.
013600 1000-EXIT.
013700     EXIT.
013800
013900*****************************************************************
014000*1010-BUSCAR-TODOS
014100*****************************************************************
014200 1010-BUSCAR-TODOS.
014300     IF LK-TM-USUARIO (LK-IX-MOVTO) = LK-USUARIO-CONSULTA
014400         MOVE LK-IX-MOVTO TO WS-INDICE-ACTUAL
014500         ADD 1 TO LK-NUM-SALIDA
014600         PERFORM 1300-FORMATEAR-LINEA THRU 1300-EXIT.
014700 1010-EXIT.
014800     EXIT.
014900
015000*****************************************************************
015100*1100-MINIEXTRACTO
015200*MS: LOS 5 ULTIMOS MOVIMIENTOS DEL USUARIO. SE RECORRE LA
015300*TABLA DE ATRAS HACIA ADELANTE HASTA ENCONTRAR 5 O AGOTAR
015400*LA TABLA, Y LUEGO SE INVIERTE EL ORDEN DE SALIDA PARA
015500*DEJARLO CRONOLOGICO ASCENDENTE, IGUAL QUE EL HISTORICO.
015600*****************************************************************
015700 1100-MINIEXTRACTO.
015800     MOVE ZERO TO LK-NUM-SALIDA.
015900     MOVE LK-NUM-MOVTOS TO WS-INDICE-RETROCESO.
016000     PERFORM 1110-BUSCAR-RECIENTE THRU 1110-EXIT
016100         UNTIL WS-INDICE-RETROCESO < 1 OR LK-NUM-SALIDA = 5.
016200     IF LK-NUM-SALIDA > 1
016300         PERFORM 1120-INVERTIR-ORDEN THRU 1120-EXIT.
016400     IF LK-NUM-SALIDA = 0
016500         PERFORM 1200-SIN-MOVIMIENTOS THRU 1200-EXIT.
016600 1100-EXIT.
016700     EXIT.
016800
016900*****************************************************************
017000*1110-BUSCAR-RECIENTE
017100*****************************************************************
017200 1110-BUSCAR-RECIENTE.
017300     IF LK-TM-USUARIO (WS-INDICE-RETROCESO) = LK-USUARIO-CONSULTA
017400         MOVE WS-INDICE-RETROCESO TO WS-INDICE-ACTUAL
017500         ADD 1 TO LK-NUM-SALIDA
017600         PERFORM 1300-FORMATEAR-LINEA THRU 1300-EXIT.
017700     SUBTRACT 1 FROM WS-INDICE-RETROCESO.
017800 1110-EXIT.
017900     EXIT.
018000
018100*****************************************************************
018200*1120-INVERTIR-ORDEN
018300*****************************************************************
018400 1120-INVERTIR-ORDEN.
018500     MOVE 1 TO WS-IZQ.
018600     MOVE LK-NUM-SALIDA TO WS-DER.
018700     PERFORM 1121-INTERCAMBIAR THRU 1121-EXIT
018800         UNTIL WS-IZQ NOT < WS-DER.
018900 1120-EXIT.
019000     EXIT.
019100
019200*****************************************************************
019300*1121-INTERCAMBIAR
019400*****************************************************************
019500 1121-INTERCAMBIAR.
019600     MOVE LK-TS-LINEA (WS-IZQ) TO WS-LINEA-TEMP.
019700     MOVE LK-TS-LINEA (WS-DER) TO LK-TS-LINEA (WS-IZQ).
019800     MOVE WS-LINEA-TEMP TO LK-TS-LINEA (WS-DER).
019900     ADD 1 TO WS-IZQ.
020000     SUBTRACT 1 FROM WS-DER.
020100 1121-EXIT.
020200     EXIT.
020300
020400*****************************************************************
020500*1200-SIN-MOVIMIENTOS
020600*****************************************************************
020700 1200-SIN-MOVIMIENTOS.
020800     MOVE 1 TO LK-NUM-SALIDA.
020900     MOVE "NO TRANSACTIONS TO SHOW" TO LK-TS-LINEA (1).
021000 1200-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400*1300-FORMATEAR-LINEA
021500*COMPONE "<SELLO> <CONCEPTO> <IMPORTE>" A PARTIR DE LA FILA
021600*WS-INDICE-ACTUAL DE LK-TABLA-MOVTOS Y LA DEPOSITA EN LA
021700*FILA LK-NUM-SALIDA DE LK-TABLA-SALIDA.
021800*****************************************************************
021900 1300-FORMATEAR-LINEA.
022000     MOVE SPACES TO WS-LINEA-CONSTRUIDA.
022100     MOVE LK-TM-SELLO (WS-INDICE-ACTUAL) TO WS-LC-SELLO.
022200     MOVE LK-TM-CONCEPTO (WS-INDICE-ACTUAL) TO WS-LC-CONCEPTO.
022300     MOVE LK-TM-IMPORTE (WS-INDICE-ACTUAL) TO WS-LC-IMPORTE-EDIT.
022400     MOVE WS-LINEA-CONSTRUIDA TO LK-TS-LINEA (LK-NUM-SALIDA).
022500 1300-EXIT.
022600     EXIT.
